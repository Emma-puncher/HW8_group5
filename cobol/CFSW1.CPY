000100******************************************************************
000200*              CFSW1  -  LAYOUT DEL ARCHIVO DE STOP-WORDS         *
000300*----------------------------------------------------------------*
000400* APLICACION  : CAFE KEYWORD RANKING                             *
000500* ARCHIVO     : SWFILE  (PALABRAS IGNORADAS EN VALIDACION KW)    *
000600* LONGITUD    : 20 BYTES, LINE SEQUENTIAL                        *
000700* LINEAS QUE EMPIEZAN CON '#' O EN BLANCO SE IGNORAN AL CARGAR   *
000800* 20/02/1987  JCM   OT-1040  PRIMERA VERSION DEL LAYOUT           *
000900******************************************************************
001000 01  REG-CFSW1.
001100     05  SW-WORD                     PIC X(20).
001200         88  SW-LINEA-BLANCO          VALUE SPACES.
001300*           LINEA DE COMENTARIO SE DETECTA POR SW-WORD(1:1) = '#'
001400*           (VER 200-CARGA-STOPWORDS EN CFRANK1)
001450*           SIN FILLER: SW-WORD OCUPA LOS 20 BYTES COMPLETOS DEL
001460*           REGISTRO, CONFORME AL LAYOUT DE STOPWORD-RECORD
