000100******************************************************************
000200* FECHA       : 06/09/1988                                       *
000300* PROGRAMADOR : R. LOPEZ PINEDA (RLP)                             *
000400* APLICACION  : CAFE KEYWORD RANKING                             *
000500* PROGRAMA    : CFSUG1                                           *
000600* TIPO        : BATCH - UTILITARIO DE CONSULTA                   *
000700* DESCRIPCION : UTILITARIO DE SUGERENCIAS DE BUSQUEDA. CARGA LA  *
000800*             : TABLA DE KEYWORDS DESDE KWFILE, RECIBE UNA       *
000900*             : CONSULTA PARCIAL POR SYSIN Y DEVUELVE, POR       *
001000*             : SYSOUT, LAS KEYWORDS CUYO NOMBRE CONTIENE LA      *
001100*             : CONSULTA COMO SUBCADENA (SIN MAYUSCULAS/MINUS-   *
001200*             : CULAS), EN ORDEN DE TABLA, TOPE DE DIEZ.          *
001300* ARCHIVOS    : KWFILE=E                                         *
001400* ACCION (ES) : C=CONSULTA UNA SUGERENCIA POR CORRIDA            *
001500* INSTALADO   : 20/09/1988                                       *
001600* OT          : OT-1122                                          *
001700* NOMBRE      : UTILITARIO DE SUGERENCIAS DE BUSQUEDA            *
001800* DESCRIPCION : PROYECTO CAFE KEYWORD RANKING                    *
001900******************************************************************
002000*                    B I T A C O R A   D E   C A M B I O S       *
002100******************************************************************
002200* 06/09/1988  RLP  OT-1122  VERSION INICIAL DEL UTILITARIO        *
002300* 20/09/1988  RLP  OT-1122  INSTALADO EN PRODUCCION               *
002400* 12/04/1989  MAG  OT-1155  TOPE DE DIEZ SUGERENCIAS POR CORRIDA  *
002500* 08/10/1990  JCM  OT-1312  RECHAZA CONSULTA EN BLANCO, SIN       *
002600*                           SUGERENCIAS (NO REVENTAR EL PROGRAMA) *
002700* 03/03/1993  RLP  OT-1498  QUITA USO DE INTRINSECOS FUNCTION,    *
002800*                           ALINEA CON LA RUTINA DE CFRANK1       *
002900* 17/10/1993  RLP  OT-1544  REUTILIZA LA LOGICA DE BUSQUEDA DE    *
003000*                           SUBCADENA COMPARTIDA CON CFRANK1      *
003100* 21/11/1994  JCM  OT-1620  VALIDA QUE KWFILE EXISTA ANTES DE     *
003200*                           CARGAR LA TABLA                       *
003300* 04/11/1998  JCM  OT-1820  REVISION Y2K - SIN FECHAS EN ESTE      *
003400*                           PROGRAMA, SE DOCUMENTA COMO REVISADO  *
003500* 14/06/2001  RLP  OT-1910  AGREGA RUTINA DE ERROR DE ARCHIVO     *
003600*                           COMPARTIDA CALL 'DEBD1R00'            *
003700* 28/01/2023  ERD  BPM-23014  ESTANDARIZA SALIDA DE SUGERENCIAS   *
003800*                           CON NUMERO DE ORDEN (01, 02, ...)    *
003850* 11/02/2024  ERD  OT-1624   WKS-TABLA-KEYWORDS-R Y WKS-PARM-    *
003870*                           TEXTO-CAR PASAN A USARSE DE VERDAD EN*
003890*                           124/131, YA NO SOLO DECLARADAS       *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. CFSUG1.
004200 AUTHOR. R. LOPEZ PINEDA.
004300 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CAFE KEYWORD RANKING.
004400 DATE-WRITTEN. 06/09/1988.
004500 DATE-COMPILED.
004600 SECURITY. USO INTERNO - CONFIDENCIAL DEL DEPARTAMENTO.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT KWFILE  ASSIGN   TO KWFILE
005500            ORGANIZATION     IS LINE SEQUENTIAL
005600            FILE STATUS      IS FS-KWFILE
005700                                FSE-KWFILE.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  KWFILE.
006200     COPY CFKW1.
006300
006400 WORKING-STORAGE SECTION.
006410*        ITEMS DE NIVEL 77 (OT-1603) - HORA DE CORRIDA PARA LA
006420*        BITACORA DE CONSOLA Y ACUMULADOR EMPACADO DEL PESO DE
006430*        LAS SUGERENCIAS DEVUELTAS EN ESTA CONSULTA
006440 77 WKS-HORA-CORRIDA               PIC X(08) VALUE SPACES.
006450 77 WKS-SUG-PESO-TOTAL COMP-3      PIC S9(5)V99 VALUE ZERO.
006500 01 WKS-FS-STATUS.
006600    02 FS-KWFILE                PIC 9(02) VALUE ZEROES.
006700    02 FSE-KWFILE.
006800       04 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
006900       04 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
007000       04 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
007100    02 PROGRAMA                 PIC X(08) VALUE SPACES.
007200    02 ARCHIVO                  PIC X(08) VALUE SPACES.
007300    02 ACCION                   PIC X(10) VALUE SPACES.
007400    02 LLAVE                    PIC X(32) VALUE SPACES.
007500    02 FILLER                   PIC X(04) VALUE SPACES.
007533*           TOPE DE KEYWORDS A CARGAR Y TOPE DE SUGERENCIAS A DEVOLVER EN
007566*           UNA SOLA CORRIDA (OT-1155).
007600 01 WKS-CONSTANTES.
007700    02 WKS-KW-MAX-LIM           PIC S9(4) COMP VALUE 100.
007800    02 WKS-TOPE-SUGERENCIAS     PIC S9(4) COMP VALUE 10.
007900    02 FILLER                   PIC X(04) VALUE SPACES.
007925*           CONTADOR DE KEYWORDS CARGADAS (TAMBIEN SUBINDICE DEPENDING ON
007950*           DE LA TABLA) Y CONTADOR DE SUGERENCIAS ENCONTRADAS EN LA
007975*           CONSULTA ACTUAL.
008000 01 WKS-CONTADORES.
008100    02 WKS-KW-CNT               PIC S9(4) COMP VALUE ZERO.
008200    02 WKS-SUG-CNT              PIC S9(4) COMP VALUE ZERO.
008300    02 IDX-TBKW                 PIC S9(4) COMP VALUE ZERO.
008400    02 FILLER                   PIC X(04) VALUE SPACES.
008425*           COPIA EN MEMORIA DE LA TABLA DE KEYWORDS PONDERADAS, IGUAL
008450*           ESTRUCTURA QUE EN CFRANK1; AQUI SOLO SE USA PARA BUSCAR
008475*           COINCIDENCIAS DE NOMBRE, NO PARA PUNTUAR NADA.
008500 01 WKS-TABLA-KEYWORDS OCCURS 1 TO 100 TIMES
008600                       DEPENDING ON WKS-KW-CNT
008700                       INDEXED   BY IDX-TBKW.
008800    02 WKS-KW-NAME               PIC X(20) VALUE SPACES.
008900    02 WKS-KW-WEIGHT             PIC S9(3)V99 VALUE ZERO.
009000    02 WKS-KW-ORIG-WEIGHT        PIC S9(3)V99 VALUE ZERO.
009100    02 WKS-KW-TIER               PIC 9 VALUE ZERO.
009200    02 WKS-KW-CATEGORY           PIC X(12) VALUE SPACES.
009300    02 FILLER                    PIC X(02) VALUE SPACES.
009400******************************************************************
009500*     VISTA REDEFINIDA DE LA TABLA DE KEYWORDS PARA VALIDAR SI    *
009600*     EL NOMBRE CARGADO VIENE EN BLANCO (OT-1312); MISMO OCCURS   *
009700*     DEPENDING ON QUE WKS-TABLA-KEYWORDS, INDEXADA POR SEPARADO  *
009750*     PORQUE ES UNA VISTA DISTINTA DE LA MISMA TABLA.             *
009800 01 WKS-TABLA-KEYWORDS-R REDEFINES WKS-TABLA-KEYWORDS
009810                         OCCURS 1 TO 100 TIMES
009820                         DEPENDING ON WKS-KW-CNT
009830                         INDEXED   BY IDX-TBKWR.
009900    02 WKS-KWR-NOMBRE            PIC X(20).
010000    02 WKS-KWR-RESTO             PIC X(18).
010050    02 FILLER                    PIC X(07).
010100 01 WKS-PARM-CONSULTA.
010200    02 WKS-PARM-TEXTO            PIC X(20) VALUE SPACES.
010300*           VISTA POR CARACTER, USADA EN 131-LIMPIA-CONSULTA PARA
010400*           QUITAR CARACTERES DE CONTROL DE SYSIN (OT-1312).
010500    02 WKS-PARM-TEXTO-CAR REDEFINES WKS-PARM-TEXTO
010600                                  PIC X OCCURS 20 TIMES.
010700    02 WKS-PARM-TEXTO-MAYUS      PIC X(20) VALUE SPACES.
010800    02 FILLER                   PIC X(04) VALUE SPACES.
010900******************************************************************
011000*      PARAMETROS Y RESULTADO DE LA RUTINA COMPARTIDA DE         *
011100*      BUSQUEDA DE SUBCADENA (MISMA LOGICA QUE CFRANK1, OT-1544) *
011200******************************************************************
011300 01 WKS-PARM-BUSQUEDA.
011400    02 WKS-PARM-PAJAR            PIC X(120) VALUE SPACES.
011500    02 WKS-PARM-PAJAR-MAYUS      PIC X(120) VALUE SPACES.
011600    02 WKS-PARM-AGUJA            PIC X(20) VALUE SPACES.
011700    02 WKS-PARM-AGUJA-MAYUS      PIC X(20) VALUE SPACES.
011800    02 WKS-PARM-LARGO-AGUJA      PIC S9(4) COMP VALUE ZERO.
011900    02 FILLER                    PIC X(04) VALUE SPACES.
012000 01 WKS-AUXILIARES.
012100    02 WKS-PUNTO-BUSQUEDA        PIC S9(4) COMP VALUE ZERO.
012150    02 WKS-PARM-IDX              PIC S9(4) COMP VALUE ZERO.
012200    02 WKS-TOKEN-ENCONTRADO      PIC X VALUE 'N'.
012300       88 WKS-TOKEN-PRESENTE             VALUE 'S'.
012400    02 FILLER                    PIC X(04) VALUE SPACES.
012500******************************************************************
012600*      TABLA DE INDICES DE LAS KEYWORDS QUE CALIFICARON COMO      *
012700*      SUGERENCIA, EN EL ORDEN EN QUE SE ENCONTRARON              *
012800******************************************************************
012900 01 WKS-SUGERENCIAS-TABLA.
013000    02 WKS-TABLA-SUG             PIC S9(4) COMP OCCURS 10 TIMES
013100                                  VALUE ZERO.
013200    02 FILLER                    PIC X(04) VALUE SPACES.
013225*           LINEA DE SALIDA POR DISPLAY; WLS-ORDEN ES LA POSICION EN LA
013250*           LISTA DE SUGERENCIAS (01, 02, ...), NO LA POSICION EN LA
013275*           TABLA DE KEYWORDS.
013300 01 WKS-LINEA-SUGERENCIA.
013400    02 WLS-ORDEN                 PIC 9(02) VALUE ZERO.
013500    02 FILLER                    PIC X(02) VALUE SPACES.
013600    02 WLS-NOMBRE                PIC X(20) VALUE SPACES.
013700    02 FILLER                    PIC X(57) VALUE SPACES.
013800
013900 PROCEDURE DIVISION.
014000******************************************************************
014100*                S E C C I O N    P R I N C I P A L              *
014200******************************************************************
014300 100-MAIN SECTION.
014400     PERFORM 110-APERTURA-ARCHIVO.
014500     PERFORM 120-CARGA-KEYWORDS.
014600     PERFORM 130-ACEPTA-CONSULTA.
014700     PERFORM 140-BUSCA-SUGERENCIAS.
014800     PERFORM 150-IMPRIME-SUGERENCIAS.
014900     PERFORM 160-CIERRA-ARCHIVO.
015000     STOP RUN.
015100 100-MAIN-E. EXIT.
015200
015300******************************************************************
015400*                  A P E R T U R A   D E L   A R C H I V O       *
015500******************************************************************
015600 110-APERTURA-ARCHIVO SECTION.
015700     MOVE 'CFSUG1' TO PROGRAMA.
015710     ACCEPT WKS-HORA-CORRIDA FROM TIME.
015720     DISPLAY '>>> CFSUG1 INICIA CORRIDA, HORA ' WKS-HORA-CORRIDA
015730             UPON CONSOLE.
015800     OPEN INPUT KWFILE.
015900     IF FS-KWFILE NOT EQUAL 0
016000        MOVE 'KWFILE' TO ARCHIVO
016100        MOVE 'OPEN'   TO ACCION
016200        MOVE SPACES   TO LLAVE
016300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016400                              FS-KWFILE, FSE-KWFILE
016500        DISPLAY '>>> ERROR AL ABRIR KWFILE, VERIFICAR FS <<<'
016600                UPON CONSOLE
016700        MOVE 91 TO RETURN-CODE
016800        STOP RUN
016900     END-IF.
017000 110-APERTURA-ARCHIVO-E. EXIT.
017100
017200******************************************************************
017300*       C A R G A   D E   L A   T A B L A   D E   K E Y W O R D S*
017400******************************************************************
017500 120-CARGA-KEYWORDS SECTION.
017600     PERFORM 122-LEE-KEYWORD.
017700     PERFORM 124-PROCESA-KEYWORD
017800             UNTIL KW-NAME = HIGH-VALUES.
017900 120-CARGA-KEYWORDS-E. EXIT.
018000
018033*           LECTURA SECUENCIAL DE KWFILE, MISMO CENTINELA POR HIGH-VALUES
018066*           QUE USA CFRANK1 PARA ESTE MISMO ARCHIVO.
018100 122-LEE-KEYWORD SECTION.
018200     READ KWFILE
018300       AT END
018400          MOVE HIGH-VALUES TO KW-NAME
018500     END-READ.
018600 122-LEE-KEYWORD-E. EXIT.
018700
018725*           ALTA EN LA TABLA EN MEMORIA; A DIFERENCIA DE CFRANK1, ESTE
018750*           UTILITARIO NO VALIDA CONTRA STOP-WORDS NI DUPLICADOS - SOLO
018775*           NECESITA EL NOMBRE PARA BUSCAR COINCIDENCIAS DE CONSULTA. EL
018780*           RECHAZO DE NOMBRE EN BLANCO SE HACE DESPUES DE LA ALTA, SOBRE
018790*           LA VISTA REDEFINIDA WKS-TABLA-KEYWORDS-R (OT-1312).
018800 124-PROCESA-KEYWORD SECTION.
018900     IF WKS-KW-CNT < WKS-KW-MAX-LIM
019000        ADD 1 TO WKS-KW-CNT
019100        MOVE KW-NAME         TO WKS-KW-NAME(WKS-KW-CNT)
019200        MOVE KW-WEIGHT       TO WKS-KW-WEIGHT(WKS-KW-CNT)
019300        MOVE KW-ORIG-WEIGHT  TO
019400                             WKS-KW-ORIG-WEIGHT(WKS-KW-CNT)
019500        MOVE KW-TIER         TO WKS-KW-TIER(WKS-KW-CNT)
019600        MOVE KW-CATEGORY     TO
019700                             WKS-KW-CATEGORY(WKS-KW-CNT)
019750        IF WKS-KWR-NOMBRE(WKS-KW-CNT) = SPACES
019800           SUBTRACT 1 FROM WKS-KW-CNT
019850        END-IF
019900     END-IF.
020100     PERFORM 122-LEE-KEYWORD.
020200 124-PROCESA-KEYWORD-E. EXIT.
020300
020400******************************************************************
020500*        R E C E P C I O N   D E   L A   C O N S U L T A         *
020600*        P A R C I A L   P O R   S Y S I N   (OT-1312)           *
020700******************************************************************
020800 130-ACEPTA-CONSULTA SECTION.
020900     MOVE SPACES TO WKS-PARM-TEXTO.
021000     ACCEPT WKS-PARM-TEXTO FROM SYSIN.
021050     PERFORM 131-LIMPIA-CONSULTA
021060             VARYING WKS-PARM-IDX FROM 1 BY 1
021070             UNTIL WKS-PARM-IDX > 20.
021100     MOVE WKS-PARM-TEXTO TO WKS-PARM-TEXTO-MAYUS.
021200     INSPECT WKS-PARM-TEXTO-MAYUS CONVERTING
021300             'abcdefghijklmnopqrstuvwxyz' TO
021400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021500 130-ACEPTA-CONSULTA-E. EXIT.
021550
021575*           SYSIN PUEDE TRAER CARACTERES DE CONTROL CUANDO LA TARJETA
021580*           VIENE MAL PERFORADA; SE BLANQUEA CUALQUIER BYTE MENOR A
021585*           SPACE, CARACTER POR CARACTER, SOBRE LA VISTA REDEFINIDA
021590*           WKS-PARM-TEXTO-CAR (OT-1312).
021600 131-LIMPIA-CONSULTA SECTION.
021700     IF WKS-PARM-TEXTO-CAR(WKS-PARM-IDX) < SPACE
021800        MOVE SPACE TO WKS-PARM-TEXTO-CAR(WKS-PARM-IDX)
021900     END-IF.
022000 131-LIMPIA-CONSULTA-E. EXIT.
022050
022060******************************************************************
022070*      B U S Q U E D A   D E   S U G E R E N C I A S             *
022080*      (SEARCH SUGGESTIONS) - SUBCADENA, ORDEN DE TABLA,          *
022090*      TOPE DE DIEZ, CONSULTA EN BLANCO NO DEVUELVE NADA          *
022095******************************************************************
022100 140-BUSCA-SUGERENCIAS SECTION.
022250     MOVE ZERO TO WKS-SUG-PESO-TOTAL.
022300     MOVE ZERO TO WKS-SUG-CNT.
022400     IF WKS-PARM-TEXTO NOT = SPACES
022500        PERFORM 142-PRUEBA-UNA-KEYWORD
022600                VARYING IDX-TBKW FROM 1 BY 1
022700                UNTIL IDX-TBKW > WKS-KW-CNT
022800                   OR WKS-SUG-CNT >= WKS-TOPE-SUGERENCIAS
022900     END-IF.
023000 140-BUSCA-SUGERENCIAS-E. EXIT.
023100
023125*           PRUEBA SI EL TEXTO DE LA CONSULTA APARECE COMO SUBCADENA DEL
023150*           NOMBRE DE LA KEYWORD; SI COINCIDE, SE AGREGA A LA LISTA DE
023175*           SUGERENCIAS Y SE SUMA SU PESO AL ACUMULADOR COMP-3 (OT-1603).
023200 142-PRUEBA-UNA-KEYWORD SECTION.
023210     MOVE SPACES                 TO WKS-PARM-PAJAR.
023300     MOVE WKS-KW-NAME(IDX-TBKW) TO WKS-PARM-PAJAR(1:20).
023400     MOVE WKS-PARM-TEXTO         TO WKS-PARM-AGUJA.
023500     PERFORM 910-BUSCA-SUBCADENA.
023600     IF WKS-TOKEN-PRESENTE
023700        ADD 1 TO WKS-SUG-CNT
023800        MOVE IDX-TBKW TO WKS-TABLA-SUG(WKS-SUG-CNT)
023850        ADD WKS-KW-WEIGHT(IDX-TBKW) TO WKS-SUG-PESO-TOTAL
023900     END-IF.
024000 142-PRUEBA-UNA-KEYWORD-E. EXIT.
024100
024200******************************************************************
024300*      I M P R E S I O N   D E   S U G E R E N C I A S           *
024400*      (SALIDA A SYSOUT VIA DISPLAY, LISTA NUMERADA)              *
024500******************************************************************
024600 150-IMPRIME-SUGERENCIAS SECTION.
024700     IF WKS-SUG-CNT = 0
024800        DISPLAY 'SIN SUGERENCIAS PARA LA CONSULTA RECIBIDA'
024900                UPON CONSOLE
025000     ELSE
025100        PERFORM 152-IMPRIME-UNA-SUGERENCIA
025200                VARYING IDX-TBKW FROM 1 BY 1
025300                UNTIL IDX-TBKW > WKS-SUG-CNT
025350        DISPLAY '    PESO TOTAL DE SUGERENCIAS: '
025360                WKS-SUG-PESO-TOTAL UPON CONSOLE
025400     END-IF.
025500 150-IMPRIME-SUGERENCIAS-E. EXIT.
025600
025625*           IMPRIME UNA SUGERENCIA CON SU NUMERO DE ORDEN (BPM-23014); EL
025650*           ORDEN SE ASIGNA EN EL MISMO RECORRIDO QUE 142-PRUEBA-UNA-
025675*           KEYWORD, NO SE VUELVE A ORDENAR LA TABLA.
025700 152-IMPRIME-UNA-SUGERENCIA SECTION.
025800     MOVE SPACES            TO WKS-LINEA-SUGERENCIA.
025900     MOVE IDX-TBKW           TO WLS-ORDEN.
026000     MOVE WKS-KW-NAME(WKS-TABLA-SUG(IDX-TBKW)) TO WLS-NOMBRE.
026100     DISPLAY WKS-LINEA-SUGERENCIA UPON CONSOLE.
026200 152-IMPRIME-UNA-SUGERENCIA-E. EXIT.
026300
026400******************************************************************
026500*               C I E R R E   D E L   A R C H I V O              *
026600******************************************************************
026700 160-CIERRA-ARCHIVO SECTION.
026800     CLOSE KWFILE.
026900 160-CIERRA-ARCHIVO-E. EXIT.
027000
027100******************************************************************
027200*   R U T I N A   C O M P A R T I D A   D E   B U S Q U E D A    *
027300*   D E   S U B C A D E N A   (OT-1544, MISMA LOGICA QUE LA      *
027400*   RUTINA 910 DE CFRANK1)                                       *
027500******************************************************************
027600 910-BUSCA-SUBCADENA SECTION.
027700     MOVE 'N' TO WKS-TOKEN-ENCONTRADO.
027800     MOVE WKS-PARM-PAJAR TO WKS-PARM-PAJAR-MAYUS.
027900     INSPECT WKS-PARM-PAJAR-MAYUS CONVERTING
028000             'abcdefghijklmnopqrstuvwxyz' TO
028100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028200     MOVE WKS-PARM-AGUJA TO WKS-PARM-AGUJA-MAYUS.
028300     INSPECT WKS-PARM-AGUJA-MAYUS CONVERTING
028400             'abcdefghijklmnopqrstuvwxyz' TO
028500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028600     PERFORM 912-MIDE-LARGO-AGUJA.
028700     IF WKS-PARM-LARGO-AGUJA > 0
028800        MOVE 1 TO WKS-PUNTO-BUSQUEDA
028900        PERFORM 914-PRUEBA-UNA-POSICION
029000                UNTIL WKS-PUNTO-BUSQUEDA +
029100                      WKS-PARM-LARGO-AGUJA - 1 > 20
029200                   OR WKS-TOKEN-PRESENTE
029300     END-IF.
029400 910-BUSCA-SUBCADENA-E. EXIT.
029500
029600 912-MIDE-LARGO-AGUJA SECTION.
029700     MOVE 20 TO WKS-PARM-LARGO-AGUJA.
029800     PERFORM 913-RETROCEDE-UN-BLANCO
029900             UNTIL WKS-PARM-LARGO-AGUJA = 0
030000                OR WKS-PARM-AGUJA-MAYUS(WKS-PARM-LARGO-AGUJA:1)
030100                   NOT = SPACE.
030200 912-MIDE-LARGO-AGUJA-E. EXIT.
030300
030333*           UN PASO DEL RECORRIDO DE DERECHA A IZQUIERDA DE
030366*           912-MIDE-LARGO-AGUJA, IGUAL QUE EN CFRANK1 (OT-1544).
030400 913-RETROCEDE-UN-BLANCO SECTION.
030500     SUBTRACT 1 FROM WKS-PARM-LARGO-AGUJA.
030600 913-RETROCEDE-UN-BLANCO-E. EXIT.
030700
030725*           COMPARACION CARACTER A CARACTER EN LA POSICION ACTUAL; SIN
030750*           SALTO TIPO BOYER-MOORE, SUFICIENTE PARA EL VOLUMEN DE UNA
030775*           CONSULTA INTERACTIVA (MISMA RUTINA COMPARTIDA QUE CFRANK1).
030800 914-PRUEBA-UNA-POSICION SECTION.
030900     IF WKS-PARM-PAJAR-MAYUS(WKS-PUNTO-BUSQUEDA:
031000                             WKS-PARM-LARGO-AGUJA) =
031100        WKS-PARM-AGUJA-MAYUS(1:WKS-PARM-LARGO-AGUJA)
031200        MOVE 'S' TO WKS-TOKEN-ENCONTRADO
031300     ELSE
031400        ADD 1 TO WKS-PUNTO-BUSQUEDA
031500     END-IF.
031600 914-PRUEBA-UNA-POSICION-E. EXIT.
