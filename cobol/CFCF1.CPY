000100******************************************************************
000200*               CFCF1  -  LAYOUT DEL MAESTRO DE CAFES            *
000300*----------------------------------------------------------------*
000400* APLICACION  : CAFE KEYWORD RANKING                             *
000500* ARCHIVO     : CFFILE  (MAESTRO DE ESTABLECIMIENTOS)            *
000600* LONGITUD    : 314 BYTES, SEQUENTIAL FIXED, ORDEN DE LLEGADA    *
000700* NOTA        : REGISTRO USA LOS 314 BYTES COMPLETOS; NO SE DEJA  *
000750*             : FILLER DE RELLENO PORQUE CFFILE SE LEE COMO      *
000775*             : BLOQUE FIJO SIN RECORD CONTAINS EXPLICITO EN EL  *
000780*             : FD - CUALQUIER BYTE DE MAS DESALINEA EL ARCHIVO  *
000800* 25/02/1987  JCM   OT-1041  PRIMERA VERSION DEL LAYOUT           *
000900* 18/07/1990  RLP   OT-1299  AGRUPA RATING/REVIEWS/BASELINE EN   *
000950*                            CAFE-METRICAS                       *
001000* 11/02/2024  ERD   OT-1624  CORRIGE COMENTARIO DE REG-CFCF1-    *
001100*                            TOKENS, AHORA SE CARGA EN 224       *
001200******************************************************************
001300 01  REG-CFCF1.
001400     05  CAFE-ID                     PIC X(10).
001500     05  CAFE-NAME                   PIC X(30).
001600     05  CAFE-URL                    PIC X(40).
001700     05  CAFE-UBICACION.
001800         10  CAFE-DISTRICT           PIC X(12).
001900         10  CAFE-ADDRESS            PIC X(50).
002000*           TOKENS SEPARADOS POR ESPACIO, EJ. 'SOCKET WIFI QUIET'
002010*           OFFSET 143, LONGITUD 40 (VER REG-CFCF1-TOKENS ABAJO)
002100     05  CAFE-FEATURES               PIC X(40).
002200*           TEXTO LIBRE, BASE DEL CONTEO DE OCURRENCIAS DE KW
002300     05  CAFE-CONTENT                PIC X(120).
002400     05  CAFE-METRICAS.
002500         10  CAFE-RATING             PIC 9V9.
002600         10  CAFE-REVIEWS            PIC 9(5).
002700         10  CAFE-BASELINE           PIC S9(3)V99.
002800******************************************************************
002900*      VISTA REDEFINIDA DE CAFE-FEATURES, USADA AL CARGAR EL      *
003000*      REGISTRO A LA TABLA EN MEMORIA (VER 224-PROCESA-CAFE);     *
003050*      LA COPIA RESULTANTE SE CONSULTA EN 330-FILTRA-POR-FEATURES*
003100******************************************************************
003200 01  REG-CFCF1-TOKENS REDEFINES REG-CFCF1.
003300     05  FILLER                      PIC X(142).
003400     05  CFT-FEATURES-TABLA          PIC X(40).
003500     05  FILLER                      PIC X(132).
