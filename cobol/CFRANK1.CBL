000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : J. CASTELLANOS MEJIA (JCM)                       *
000400* APLICACION  : CAFE KEYWORD RANKING                             *
000500* PROGRAMA    : CFRANK1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE CLASIFICACION DE CAFETERIAS. LEE EL     *
000800*             : MAESTRO DE CAFES Y LA TABLA DE KEYWORDS PONDERA- *
000900*             : DAS, PROCESA CADA CONSULTA DEL ARCHIVO QRFILE,   *
001000*             : AJUSTA PESOS, FILTRA POR DISTRITO Y FEATURES,    *
001100*             : CALCULA PUNTAJE POR OCURRENCIA DE KEYWORD EN EL  *
001200*             : CONTENIDO Y ESCRIBE EL RANKING NORMALIZADO A     *
001300*             : RSFILE. EMITE REPORTE DE ESTADISTICAS DE FILTROS *
001400*             : Y BLOQUE DE RECOMENDACIONES POR BASELINE.        *
001500* ARCHIVOS    : KWFILE=E,SWFILE=E,CFFILE=E,QRFILE=E,RSFILE=S,    *
001600*             : RPFILE=S                                         *
001700* ACCION (ES) : P=PROCESA LOTE COMPLETO                          *
001800* INSTALADO   : 02/05/1987                                       *
001900* OT          : OT-1045                                          *
002000* NOMBRE      : MOTOR DE CLASIFICACION DE CAFETERIAS             *
002100* DESCRIPCION : PROYECTO CAFE KEYWORD RANKING                    *
002200******************************************************************
002300*                    B I T A C O R A   D E   C A M B I O S       *
002400******************************************************************
002500* 14/03/1987  JCM  OT-1045  VERSION INICIAL DEL MOTOR DE RANKING  *
002600* 02/05/1987  JCM  OT-1045  INSTALADO EN PRODUCCION               *
002700* 19/08/1987  JCM  OT-1078  CORRIGE CONTEO DE OCURRENCIAS CUANDO  *
002800*                           LA KEYWORD SE REPITE AL FINAL DEL     *
002900*                           CONTENIDO (CONTEO NO SOLAPADO)        *
003000* 22/01/1988  RLP  OT-1102  AGREGA FILTRO DE FEATURES (AND)       *
003100* 30/06/1988  RLP  OT-1119  AGREGA FILTRO DE DISTRITO (OR)        *
003200* 11/11/1988  JCM  OT-1144  AJUSTE DINAMICO DE PESOS POR CONSULTA *
003300* 07/03/1989  MAG  OT-1201  COMPUERTA DE RELEVANCIA (RECHAZO DE   *
003400*                           CONSULTAS SIN COINCIDENCIA)           *
003500* 15/09/1989  MAG  OT-1233  NORMALIZACION 0-100 CON REDONDEO      *
003600*                           HALF-UP A DOS DECIMALES               *
003700* 02/02/1990  JCM  OT-1267  BLOQUE DE ESTADISTICAS DE FILTROS     *
003800*                           (ANTES/DESPUES/RETENCION) POR PASO    *
003900* 18/07/1990  RLP  OT-1299  BLOQUE DE RECOMENDACIONES POR         *
004000*                           CAFE-BASELINE (TOP-N)                 *
004100* 25/01/1991  MAG  OT-1340  VALIDACION DE KEYWORDS CONTRA TABLA   *
004200*                           DE STOP-WORDS AL CARGAR               *
004300* 09/09/1991  JCM  OT-1378  CLASIFICACION POR TIER (CORE/SECUN-   *
004400*                           DARIO/REFERENCIA) SEGUN PESO VIGENTE  *
004500* 14/02/1992  RLP  OT-1410  TOPE DE 200 CAFES Y 100 KEYWORDS EN   *
004600*                           TABLA, SEGUN VOLUMEN REAL             *
004700* 03/08/1992  MAG  OT-1455  CONTROL DE TOTALES AL FINAL DE CORRIDA*
004800* 29/03/1993  JCM  OT-1502  QUITA USO DE INTRINSECOS FUNCTION,    *
004900*                           SUSTITUYE POR RUTINAS PROPIAS         *
005000* 17/10/1993  RLP  OT-1544  RUTINA COMPARTIDA DE CONTEO DE        *
005100*                           OCURRENCIAS (920-CUENTA-OCURRENCIAS)  *
005200* 05/05/1994  MAG  OT-1588  AJUSTE DE RETENCION A UN DECIMAL,     *
005300*                           ZZ9.9% SEGUN FORMATO DE REPORTE       *
005400* 21/11/1994  JCM  OT-1620  DESHABILITA AJUSTE DINAMICO CUANDO    *
005500*                           QRY-DYN-FLAG = 'N'                    *
005600* 30/06/1995  RLP  OT-1655  ORDENA RESULTADOS POR SORT CON LLAVE  *
005700*                           SECUNDARIA DE ORDEN DE CARGA          *
005800* 11/01/1996  MAG  OT-1701  REVISION ANUAL, SIN CAMBIOS DE LOGICA *
005900* 04/11/1998  JCM  OT-1820  REVISION Y2K - WKS-FECHA-CORRIDA QUEDA*
006000*                           EN CUATRO DIGITOS DE ANIO (AAAAMMDD) *
006100* 22/02/1999  JCM  OT-1833  PRUEBAS DE REGRESION Y2K COMPLETAS,   *
006200*                           SIN HALLAZGOS                         *
006300* 14/06/2001  RLP  OT-1910  AGREGA RUTINA DE ERROR DE ARCHIVO     *
006400*                           COMPARTIDA CALL 'DEBD1R00'            *
006500* 09/09/2004  MAG  OT-2040  AJUSTA SECCION DE APERTURA PARA       *
006600*                           REPORTAR FILE STATUS EXTENDIDO       *
006700* 13/07/2021  ERD  BPM-22886  ESTANDARIZA FILE STATUS IS FS/FSE   *
006800*                           EN TODOS LOS SELECT DEL PROGRAMA     *
006900* 28/01/2023  ERD  BPM-23014  AGREGA ESTADISTICAS DE TABLA DE     *
007000*                           KEYWORDS AL BLOQUE DE TOTALES FINAL  *
007100******************************************************************
007200 IDENTIFICATION DIVISION.
007300 PROGRAM-ID. CFRANK1.
007400 AUTHOR. J. CASTELLANOS MEJIA.
007500 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CAFE KEYWORD RANKING.
007600 DATE-WRITTEN. 14/03/1987.
007700 DATE-COMPILED.
007800 SECURITY. USO INTERNO - CONFIDENCIAL DEL DEPARTAMENTO.
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500
008525*           ARCHIVO DE ENTRADA DE LA TABLA DE KEYWORDS PONDERADAS; LINE
008550*           SEQUENTIAL PORQUE SE CARGA DE UN DATASET DE TEXTO PLANO
008575*           PREPARADO POR EL AREA DE NEGOCIO, NO DE UN VSAM.
008600     SELECT KWFILE  ASSIGN   TO KWFILE
008700            ORGANIZATION     IS LINE SEQUENTIAL
008800            FILE STATUS      IS FS-KWFILE
008900                                FSE-KWFILE.
009000
009050*           ARCHIVO DE STOP-WORDS, MISMO TRATAMIENTO QUE KWFILE.
009100     SELECT SWFILE  ASSIGN   TO SWFILE
009200            ORGANIZATION     IS LINE SEQUENTIAL
009300            FILE STATUS      IS FS-SWFILE
009400                                FSE-SWFILE.
009500
009533*           MAESTRO DE CAFES; ORGANIZATION SEQUENTIAL (BLOQUE FIJO) PORQUE
009566*           VIENE DE UN EXTRACTO DEL CATALOGO DE ESTABLECIMIENTOS.
009600     SELECT CFFILE  ASSIGN   TO CFFILE
009700            ORGANIZATION     IS SEQUENTIAL
009800            FILE STATUS      IS FS-CFFILE
009900                                FSE-CFFILE.
010000
010033*           ARCHIVO DE TRANSACCIONES DE CONSULTA DEL LOTE; UNA CONSULTA
010066*           POR REGISTRO, EN EL ORDEN EN QUE SE VAN A PROCESAR.
010100     SELECT QRFILE  ASSIGN   TO QRFILE
010200            ORGANIZATION     IS SEQUENTIAL
010300            FILE STATUS      IS FS-QRFILE
010400                                FSE-QRFILE.
010500
010533*           SALIDA DEL RANKING POR CONSULTA; UN REGISTRO POR CAFE
010566*           SOBREVIVIENTE CON PUNTAJE POSITIVO.
010600     SELECT RSFILE  ASSIGN   TO RSFILE
010700            ORGANIZATION     IS SEQUENTIAL
010800            FILE STATUS      IS FS-RSFILE
010900                                FSE-RSFILE.
011000
011033*           REPORTE IMPRESO DE ESTADISTICAS DE FILTROS, RECOMENDACIONES Y
011066*           TOTALES DE CONTROL; LINE SEQUENTIAL PARA IMPRESION EN SYSOUT.
011100     SELECT RPFILE  ASSIGN   TO RPFILE
011200            ORGANIZATION     IS LINE SEQUENTIAL
011300            FILE STATUS      IS FS-RPFILE
011400                                FSE-RPFILE.
011500
011533*           ARCHIVO DE TRABAJO DEL SORT; SE REUTILIZA EN LOS DOS PASES DE
011566*           ORDENAMIENTO DEL PROGRAMA (RANKING Y RECOMENDACIONES).
011600     SELECT WRKFILE ASSIGN TO SORTWK1.
011700
011800 DATA DIVISION.
011900 FILE SECTION.
012000******************************************************************
012100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012200******************************************************************
012300*   TABLA DE KEYWORDS PONDERADAS POR TIER
012400*   TABLA DE STOP-WORDS (IGNORADAS EN VALIDACION DE KEYWORDS)
012500*   MAESTRO DE CAFES (ESTABLECIMIENTOS)
012600*   ARCHIVO DE CONSULTAS (UNA TRANSACCION DE LOTE POR REGISTRO)
012700*   ARCHIVO DE RESULTADOS (RANKING POR CONSULTA)
012800*   REPORTE DE ESTADISTICAS DE FILTROS Y TOTALES DE CONTROL
012900 FD  KWFILE.
013000     COPY CFKW1.
013100 FD  SWFILE.
013200     COPY CFSW1.
013300 FD  CFFILE.
013400     COPY CFCF1.
013500 FD  QRFILE.
013600     COPY CFQR1.
013700 FD  RSFILE.
013800     COPY CFRS1.
013900 FD  RPFILE
014000     RECORD CONTAINS 132 CHARACTERS.
014100 01  REG-RPFILE.
014110     05  FILLER                      PIC X(132).
014200 SD  WRKFILE.
014300 01  WRK-REG.
014400     05  WRK-RAW-SCORE                PIC S9(5)V99.
014500     05  WRK-ORDEN-CARGA              PIC 9(04).
014600     05  WRK-CF-ID                    PIC X(10).
014700     05  WRK-CF-NAME                  PIC X(30).
014800     05  WRK-CF-DISTRICT              PIC X(12).
014810*           EN EL PASE DE RANKING LLEVA EL PUNTAJE RAW; EN EL
014820*           PASE DE RECOMENDACIONES LLEVA CAFE-BASELINE Y ES
014830*           LA LLAVE DE ORDEN DEL SORT (VER 400-RECOMENDACIONES)
014900     05  WRK-CF-BASELINE              PIC S9(3)V99.
014950     05  FILLER                       PIC X(02).
015000
015900 WORKING-STORAGE SECTION.
015910******************************************************************
015920*    A M A R R E S   D E   C O R R I D A   (HORA/TIEMPO, AL       *
015930*    ESTILO DE LOS 77-LEVEL DE LOS UTILITARIOS DEL DEPARTAMENTO)  *
015940******************************************************************
015950 77 WKS-HORA-CORRIDA              PIC X(08) VALUE SPACES.
015960*        HHMMSSCC TOMADA DE ACCEPT FROM TIME EN 000-MAIN, SOLO
015970*        PARA EL DISPLAY DE ARRANQUE EN CONSOLE (BITACORA OPERATIVA)
015980 77 WKS-KW-SUMA-PESOS COMP-3      PIC S9(5)V99 VALUE ZERO.
015990*        ACUMULADOR DEL PESO VIGENTE DE TODAS LAS KEYWORDS DE LA
016000*        TABLA; BASE DEL PROMEDIO EN 504-ESTADISTICAS-KEYWORDS
016010******************************************************************
016020*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
016030******************************************************************
016040 01 WKS-FS-STATUS.
016400    02 WKS-STATUS.
016500       04 FS-KWFILE              PIC 9(02) VALUE ZEROES.
016600       04 FSE-KWFILE.
016700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017000       04 FS-SWFILE              PIC 9(02) VALUE ZEROES.
017100       04 FSE-SWFILE.
017200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017500       04 FS-CFFILE              PIC 9(02) VALUE ZEROES.
017600       04 FSE-CFFILE.
017700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018000       04 FS-QRFILE              PIC 9(02) VALUE ZEROES.
018100       04 FSE-QRFILE.
018200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018500       04 FS-RSFILE              PIC 9(02) VALUE ZEROES.
018600       04 FSE-RSFILE.
018700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
019000       04 FS-RPFILE              PIC 9(02) VALUE ZEROES.
019100       04 FSE-RPFILE.
019200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
019300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
019400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
019500*      VARIABLES RUTINA DE FSE
019600       04 PROGRAMA               PIC X(08) VALUE SPACES.
019700       04 ARCHIVO                PIC X(08) VALUE SPACES.
019800       04 ACCION                 PIC X(10) VALUE SPACES.
019900       04 LLAVE                  PIC X(32) VALUE SPACES.
020000    02 FILLER                    PIC X(04) VALUE SPACES.
020100******************************************************************
020200*                   CONSTANTES Y CONTADORES                      *
020300******************************************************************
020325*           TOPES DE VOLUMEN Y FACTOR DE AJUSTE DINAMICO DE ESTE PROGRAMA;
020350*           SI EL VOLUMEN REAL DE CAFES O KEYWORDS CRECE, SOLO HAY QUE
020375*           REVISAR ESTOS VALORES (OT-1410) EN VEZ DE TOCAR LA LOGICA.
020400 01 WKS-CONSTANTES.
020500    02 WKS-KW-MAX-LIM           PIC S9(4) COMP VALUE 100.
020600    02 WKS-SW-MAX-LIM           PIC S9(4) COMP VALUE 100.
020700    02 WKS-CF-MAX-LIM           PIC S9(4) COMP VALUE 200.
020800    02 WKS-FACTOR-AJUSTE        PIC S9(1)V99 VALUE 1.50.
020900    02 WKS-TOPE-RECOMENDACION   PIC S9(4) COMP VALUE 10.
021000    02 FILLER                   PIC X(04) VALUE SPACES.
021025*           CONTADORES DE FILAS CARGADAS EN CADA UNA DE LAS TRES TABLAS EN
021050*           MEMORIA; TAMBIEN SIRVEN DE SUBINDICE DEPENDING ON PARA LAS
021075*           TABLAS OCCURS DE ABAJO.
021100 01 WKS-CONTADORES-TABLA.
021200    02 WKS-KW-CNT               PIC S9(4) COMP VALUE ZERO.
021300    02 WKS-SW-CNT               PIC S9(4) COMP VALUE ZERO.
021400    02 WKS-CF-CNT               PIC S9(4) COMP VALUE ZERO.
021500    02 FILLER                   PIC X(04) VALUE SPACES.
021525*           INDICES DE RECORRIDO DE LAS TABLAS Y DEL PASO DE ESCRITURA DE
021550*           RESULTADOS (IDX-PASO); SE DECLARAN APARTE DE LOS CONTADORES
021575*           PORQUE SE REASIGNAN CONSTANTEMENTE EN LOS PERFORM VARYING.
021600 01 WKS-INDICES.
021700    02 IDX-TBKW                 PIC S9(4) COMP VALUE ZERO.
021800    02 IDX-TBSW                 PIC S9(4) COMP VALUE ZERO.
021900    02 IDX-TBCF                 PIC S9(4) COMP VALUE ZERO.
022000    02 IDX-PASO                 PIC S9(4) COMP VALUE ZERO.
022100    02 FILLER                   PIC X(04) VALUE SPACES.
022125*           ACUMULADORES DE TODA LA CORRIDA PARA EL BLOQUE DE TOTALES DE
022150*           CONTROL (500-IMPRIME-TOTALES, OT-1455); NO SE REINICIAN POR
022175*           CONSULTA, SOLO AL INICIO DEL PROGRAMA.
022200 01 WKS-TOTALES-CONTROL.
022300    02 WKS-TOT-QRY-LEIDAS        PIC S9(7) COMP VALUE ZERO.
022400    02 WKS-TOT-QRY-RECHAZADAS    PIC S9(7) COMP VALUE ZERO.
022500    02 WKS-TOT-QRY-VACIAS        PIC S9(7) COMP VALUE ZERO.
022600    02 WKS-TOT-RESULTADOS        PIC S9(7) COMP VALUE ZERO.
022700    02 WKS-TOT-CAFES-CARGADOS    PIC S9(7) COMP VALUE ZERO.
022800    02 WKS-TOT-KW-CARGADOS       PIC S9(7) COMP VALUE ZERO.
022900    02 FILLER                    PIC X(04) VALUE SPACES.
023000******************************************************************
023100*         TABLA DE KEYWORDS EN MEMORIA (KEYWORD TABLE MANAGER)   *
023200******************************************************************
023300 01 WKS-TABLA-KEYWORDS OCCURS 1 TO 100 TIMES
023400                       DEPENDING ON WKS-KW-CNT
023500                       INDEXED   BY IDX-TBKW.
023600    02 WKS-KW-NAME               PIC X(20) VALUE SPACES.
023700    02 WKS-KW-WEIGHT             PIC S9(3)V99 VALUE ZERO.
023800    02 WKS-KW-ORIG-WEIGHT        PIC S9(3)V99 VALUE ZERO.
023900    02 WKS-KW-TIER               PIC 9 VALUE ZERO.
024000       88 WKS-KW-ES-CORE                  VALUE 1.
024100       88 WKS-KW-ES-SECUNDARIO            VALUE 2.
024200       88 WKS-KW-ES-REFERENCIA            VALUE 3.
024300    02 WKS-KW-CATEGORY           PIC X(12) VALUE SPACES.
024400    02 FILLER                    PIC X(02) VALUE SPACES.
024500******************************************************************
024600*         TABLA DE STOP-WORDS EN MEMORIA                         *
024700******************************************************************
024800 01 WKS-TABLA-STOPWORDS OCCURS 1 TO 100 TIMES
024900                        DEPENDING ON WKS-SW-CNT
025000                        INDEXED   BY IDX-TBSW.
025100    02 WKS-SW-WORD                PIC X(20) VALUE SPACES.
025110    02 FILLER                     PIC X(02) VALUE SPACES.
025200******************************************************************
025300*         TABLA DE CAFES EN MEMORIA (ORDEN DE LLEGADA)           *
025400******************************************************************
025500 01 WKS-TABLA-CAFES OCCURS 1 TO 200 TIMES
025600                    DEPENDING ON WKS-CF-CNT
025700                    INDEXED   BY IDX-TBCF.
025800    02 WKS-CF-ID                 PIC X(10) VALUE SPACES.
025900    02 WKS-CF-NAME               PIC X(30) VALUE SPACES.
026000    02 WKS-CF-DISTRICT           PIC X(12) VALUE SPACES.
026100    02 WKS-CF-FEATURES           PIC X(40) VALUE SPACES.
026200    02 WKS-CF-CONTENT            PIC X(120) VALUE SPACES.
026300    02 WKS-CF-BASELINE           PIC S9(3)V99 VALUE ZERO.
026400    02 WKS-CF-SURVIVE            PIC X VALUE 'N'.
026500       88 WKS-CF-SOBREVIVE               VALUE 'S'.
026600    02 WKS-CF-RAW-SCORE          PIC S9(5)V99 VALUE ZERO.
026700    02 WKS-CF-NORM-SCORE         PIC 9(3)V99 VALUE ZERO.
026710    02 FILLER                    PIC X(03) VALUE SPACES.
026800******************************************************************
026900*              VARIABLES DE PROCESO DE LA CONSULTA ACTUAL        *
027000******************************************************************
027025*           COPIA DE TRABAJO DE LA TRANSACCION DE CONSULTA ACTUAL, CON LA
027050*           VERSION EN MAYUSCULAS DEL TEXTO YA LISTA PARA LAS BUSQUEDAS DE
027075*           SUBCADENA DE LA CADENA DE FILTROS.
027100 01 WKS-QRY-TRABAJO.
027200    02 WKS-QRY-ID                PIC X(06) VALUE SPACES.
027300    02 WKS-QRY-TEXT              PIC X(60) VALUE SPACES.
027400    02 WKS-QRY-TEXT-MAYUS        PIC X(60) VALUE SPACES.
027500    02 WKS-QRY-DISTRICT          PIC X(12) VALUE SPACES.
027600    02 WKS-QRY-FEATURES          PIC X(40) VALUE SPACES.
027700    02 WKS-QRY-DYN-FLAG          PIC X VALUE 'N'.
027800    02 FILLER                    PIC X(03) VALUE SPACES.
027900******************************************************************
028000*      CONTADORES DE LA CADENA DE FILTROS (FILTER CHAIN STATS)   *
028100******************************************************************
028200 01 WKS-FILTRO-ESTADISTICAS.
028300    02 WKS-FC-ANTES-DIST         PIC S9(4) COMP VALUE ZERO.
028400    02 WKS-FC-DESPUES-DIST       PIC S9(4) COMP VALUE ZERO.
028500    02 WKS-FC-ANTES-FEAT         PIC S9(4) COMP VALUE ZERO.
028600    02 WKS-FC-DESPUES-FEAT       PIC S9(4) COMP VALUE ZERO.
028700    02 WKS-FC-ANTES-SCORE        PIC S9(4) COMP VALUE ZERO.
028800    02 WKS-FC-DESPUES-SCORE      PIC S9(4) COMP VALUE ZERO.
028900    02 WKS-FC-RETENCION          PIC S9(3)V9 VALUE ZERO.
029000    02 WKS-FC-RETENCION-TOTAL    PIC S9(3)V9 VALUE ZERO.
029100    02 FILLER                    PIC X(04) VALUE SPACES.
029200******************************************************************
029300*      PARAMETROS Y RESULTADO DE LAS RUTINAS COMPARTIDAS DE       *
029400*      BUSQUEDA Y CONTEO DE SUBCADENA (OT-1502 / OT-1544)        *
029500******************************************************************
029600 01 WKS-PARM-BUSQUEDA.
029700    02 WKS-PARM-PAJAR            PIC X(120) VALUE SPACES.
029800    02 WKS-PARM-PAJAR-MAYUS      PIC X(120) VALUE SPACES.
029900    02 WKS-PARM-AGUJA            PIC X(30) VALUE SPACES.
030000    02 WKS-PARM-AGUJA-MAYUS      PIC X(30) VALUE SPACES.
030100    02 WKS-PARM-LARGO-AGUJA      PIC S9(4) COMP VALUE ZERO.
030200    02 WKS-PARM-LARGO-PAJAR      PIC S9(4) COMP VALUE ZERO.
030300    02 FILLER                    PIC X(04) VALUE SPACES.
030400******************************************************************
030500*             VARIABLES AUXILIARES PARA CONTEO Y BUSQUEDA        *
030600******************************************************************
030700 01 WKS-AUXILIARES.
030800    02 WKS-OCURRENCIAS           PIC S9(4) COMP VALUE ZERO.
030900    02 WKS-PUNTO-BUSQUEDA        PIC S9(4) COMP VALUE ZERO.
031000    02 WKS-MAX-RAW-SCORE         PIC S9(5)V99 VALUE ZERO.
031050    02 WKS-KW-PESO-PROMEDIO      PIC S9(3)V99 VALUE ZERO.
031060*        PROMEDIO DEL PESO VIGENTE DE LA TABLA DE KEYWORDS,
031070*        CALCULADO EN 504-ESTADISTICAS-KEYWORDS (BPM-24031)
031100    02 WKS-TOKEN-BUSCADO         PIC X(12) VALUE SPACES.
031200    02 WKS-TOKEN-POS             PIC S9(4) COMP VALUE ZERO.
031300    02 WKS-TOKEN-LARGO           PIC S9(4) COMP VALUE ZERO.
031400    02 WKS-TOKEN-ENCONTRADO      PIC X VALUE 'N'.
031500       88 WKS-TOKEN-PRESENTE             VALUE 'S'.
031600    02 WKS-TODOS-LOS-TOKENS-OK   PIC X VALUE 'N'.
031700       88 WKS-TODOS-OK                    VALUE 'S'.
031800    02 WKS-RELEVANTE             PIC X VALUE 'N'.
031900       88 WKS-ES-RELEVANTE                VALUE 'S'.
032000    02 WKS-SOBREVIVIENTES-CNT    PIC S9(4) COMP VALUE ZERO.
032100    02 WKS-RANK-ACTUAL           PIC S9(4) COMP VALUE ZERO.
032200    02 FILLER                    PIC X(04) VALUE SPACES.
032300******************************************************************
032400*            FECHA DE CORRIDA (REVISADA PARA AAAAMMDD - OT-1820) *
032500******************************************************************
032600 01 WKS-FECHA-CORRIDA-GRUPO.
032700    02 WKS-FECHA-CORRIDA         PIC 9(08).
032750    02 FILLER                    PIC X(02) VALUE SPACES.
032800 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-GRUPO.
032900    02 WKS-FC-ANIO                PIC 9(04).
033000    02 WKS-FC-MES                 PIC 9(02).
033100    02 WKS-FC-DIA                 PIC 9(02).
033150    02 FILLER                    PIC X(02).
033200******************************************************************
033300*                 LINEAS DE IMPRESION DEL REPORTE                *
033400******************************************************************
033433*           ENCABEZADO IMPRESO AL INICIO DEL TRAMO DE CADA CONSULTA, CON
033466*           SU ID Y TEXTO ORIGINAL (NO EL MAYUSCULIZADO DE TRABAJO), MAS
033480*           LA FECHA DE CORRIDA TOMADA DE WKS-FECHA-CORRIDA-R (OT-1624).
033500 01 WKS-LINEA-ENCABEZADO.
033600    02 FILLER                    PIC X(01) VALUE SPACES.
033700    02 WLE-ETIQUETA              PIC X(06) VALUE 'QUERY '.
033800    02 WLE-ID                    PIC X(07) VALUE SPACES.
033900    02 WLE-TEXTO                 PIC X(60) VALUE SPACES.
033920    02 FILLER                    PIC X(02) VALUE SPACES.
033940    02 WLE-ETQ-FECHA             PIC X(07) VALUE 'FECHA: '.
033960    02 WLE-FECHA-ANIO            PIC 9(04).
033970    02 FILLER                    PIC X(01) VALUE '-'.
033980    02 WLE-FECHA-MES             PIC 9(02).
033985    02 FILLER                    PIC X(01) VALUE '-'.
033990    02 WLE-FECHA-DIA             PIC 9(02).
034000    02 FILLER                    PIC X(39) VALUE SPACES.
034033*           UNA LINEA POR ESLABON DE LA CADENA DE FILTROS (DISTRITO,
034066*           FEATURES, PUNTAJE); 382-ESCRIBE-PASO LA LLENA Y LA ESCRIBE.
034100 01 WKS-LINEA-PASO.
034200    02 WLP-NOMBRE-PASO           PIC X(24) VALUE SPACES.
034300    02 FILLER                    PIC X(02) VALUE SPACES.
034400    02 WLP-ANTES                 PIC ZZZ9  VALUE ZERO.
034500    02 FILLER                    PIC X(03) VALUE SPACES.
034600    02 WLP-DESPUES               PIC ZZZ9  VALUE ZERO.
034700    02 FILLER                    PIC X(03) VALUE SPACES.
034800    02 WLP-REMOVIDOS             PIC ZZZ9  VALUE ZERO.
034900    02 FILLER                    PIC X(03) VALUE SPACES.
035000    02 WLP-RETENCION             PIC ZZ9.9 VALUE ZERO.
035100    02 WLP-PORCIENTO             PIC X(01) VALUE '%'.
035200    02 FILLER                    PIC X(86) VALUE SPACES.
035233*           LINEA FINAL DEL TRAMO DE CONSULTA CON EL TOTAL DE RESULTADOS
035266*           ESCRITOS Y LA RETENCION GLOBAL DE LA CADENA DE FILTROS.
035300 01 WKS-LINEA-TRAILER.
035400    02 FILLER                    PIC X(01) VALUE SPACES.
035500    02 WLT-ETIQUETA1             PIC X(22) VALUE
035600                                  'RESULTADOS ESCRITOS: '.
035700    02 WLT-RESULTADOS            PIC ZZZ9  VALUE ZERO.
035800    02 FILLER                    PIC X(03) VALUE SPACES.
035900    02 WLT-ETIQUETA2             PIC X(18) VALUE
036000                                  'RETENCION TOTAL: '.
036100    02 WLT-RETENCION-TOTAL       PIC ZZ9.9 VALUE ZERO.
036200    02 WLT-PORCIENTO             PIC X(01) VALUE '%'.
036300    02 FILLER                    PIC X(63) VALUE SPACES.
036400 01 WKS-LINEA-BLANCO.
036410    02 FILLER                    PIC X(132) VALUE SPACES.
036500 01 WKS-LINEA-SEPARADOR.
036510    02 FILLER                    PIC X(132) VALUE ALL '-'.
036600 01 WKS-LINEA-TOTALES.
036700    02 WLF-ETIQUETA               PIC X(40) VALUE SPACES.
036800    02 WLF-VALOR                  PIC ZZZ,ZZ9 VALUE ZERO.
036900    02 FILLER                     PIC X(85) VALUE SPACES.
036910*           LINEA APARTE PARA EL PROMEDIO DE PESO (ES DECIMAL,
036920*           NO CABE EN EL EDITADO ENTERO WLF-VALOR DE ARRIBA)
036930 01 WKS-LINEA-PROMEDIO.
036940    02 WLM-ETIQUETA               PIC X(40) VALUE SPACES.
036950    02 WLM-VALOR                  PIC ZZ9.99 VALUE ZERO.
036960    02 FILLER                     PIC X(86) VALUE SPACES.
036973*           UNA LINEA POR CAFE EN EL BLOQUE DE RECOMENDACIONES, CON SU
036986*           POSICION EN EL TOP-N Y SU CAFE-BASELINE (OT-1299).
037000 01 WKS-LINEA-RECOMENDACION.
037100    02 FILLER                    PIC X(01) VALUE SPACES.
037200    02 WLR-RANK                  PIC ZZ9   VALUE ZERO.
037300    02 FILLER                    PIC X(02) VALUE SPACES.
037400    02 WLR-CAFE-ID               PIC X(10) VALUE SPACES.
037500    02 FILLER                    PIC X(02) VALUE SPACES.
037600    02 WLR-CAFE-NAME             PIC X(30) VALUE SPACES.
037700    02 FILLER                    PIC X(02) VALUE SPACES.
037800    02 WLR-BASELINE              PIC ZZ9.99 VALUE ZERO.
037900    02 FILLER                    PIC X(78) VALUE SPACES.
038000******************************************************************
038100*          PARAMETROS DE TRABAJO PARA PASAR A 382/502             *
038200******************************************************************
038300 01 WKS-PARM-LINEA.
038400    02 WKS-PARM-NOMBRE-PASO       PIC X(24) VALUE SPACES.
038500    02 WKS-PARM-ANTES             PIC S9(4) COMP VALUE ZERO.
038600    02 WKS-PARM-DESPUES           PIC S9(4) COMP VALUE ZERO.
038700    02 WKS-PARM-ETIQUETA          PIC X(40) VALUE SPACES.
038800    02 WKS-PARM-VALOR             PIC S9(7) COMP VALUE ZERO.
038810    02 WKS-PARM-VALOR-DEC COMP-3  PIC S9(3)V99 VALUE ZERO.
038820*        PARAMETRO DECIMAL PARA 510-ESCRIBE-PROMEDIO; EL ENTERO
038830*        WKS-PARM-VALOR DE ARRIBA NO ALCANZA PARA UN PROMEDIO
038900    02 FILLER                     PIC X(04) VALUE SPACES.
039000
039100 PROCEDURE DIVISION.
039200******************************************************************
039300*                S E C C I O N    P R I N C I P A L              *
039400******************************************************************
039500 000-MAIN SECTION.
039600     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD.
039610     ACCEPT WKS-HORA-CORRIDA  FROM TIME.
039620*        MISMA BITACORA DE ARRANQUE QUE LOS UTILITARIOS DEL
039630*        DEPARTAMENTO; NO ALIMENTA NINGUN CALCULO DE NEGOCIO
039640     DISPLAY '>>> CFRANK1 INICIA CORRIDA, HORA ' WKS-HORA-CORRIDA
039650             UPON CONSOLE.
039700     PERFORM 100-APERTURA-ARCHIVOS.
039800     PERFORM 200-CARGA-STOPWORDS.
039900     PERFORM 210-CARGA-KEYWORDS.
040000     PERFORM 220-CARGA-CAFES.
040100     PERFORM 300-PROCESA-QUERIES.
040200     PERFORM 400-RECOMENDACIONES.
040300     PERFORM 500-IMPRIME-TOTALES.
040400     PERFORM 600-CIERRA-ARCHIVOS.
040500     STOP RUN.
040600 000-MAIN-E. EXIT.
040700
040800******************************************************************
040900*                  A P E R T U R A   D E   A R C H I V O S       *
041000******************************************************************
041100 100-APERTURA-ARCHIVOS SECTION.
041200     MOVE 'CFRANK1' TO PROGRAMA.
041300     OPEN INPUT  KWFILE SWFILE CFFILE QRFILE
041400          OUTPUT RSFILE RPFILE.
041500     IF FS-KWFILE NOT EQUAL 0
041600        MOVE 'KWFILE' TO ARCHIVO
041700        MOVE 'OPEN'   TO ACCION
041800        MOVE SPACES   TO LLAVE
041810        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041820                              FS-KWFILE, FSE-KWFILE
041830        PERFORM 190-ERROR-APERTURA
041900     END-IF.
042000     IF FS-SWFILE NOT EQUAL 0
042100        MOVE 'SWFILE' TO ARCHIVO
042110        MOVE 'OPEN'   TO ACCION
042120        MOVE SPACES   TO LLAVE
042130        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042140                              FS-SWFILE, FSE-SWFILE
042200        PERFORM 190-ERROR-APERTURA
042300     END-IF.
042400     IF FS-CFFILE NOT EQUAL 0
042500        MOVE 'CFFILE' TO ARCHIVO
042510        MOVE 'OPEN'   TO ACCION
042520        MOVE SPACES   TO LLAVE
042530        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042540                              FS-CFFILE, FSE-CFFILE
042600        PERFORM 190-ERROR-APERTURA
042700     END-IF.
042800     IF FS-QRFILE NOT EQUAL 0
042900        MOVE 'QRFILE' TO ARCHIVO
042910        MOVE 'OPEN'   TO ACCION
042920        MOVE SPACES   TO LLAVE
042930        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042940                              FS-QRFILE, FSE-QRFILE
043000        PERFORM 190-ERROR-APERTURA
043100     END-IF.
043200     IF FS-RSFILE NOT EQUAL 0
043300        MOVE 'RSFILE' TO ARCHIVO
043310        MOVE 'OPEN'   TO ACCION
043320        MOVE SPACES   TO LLAVE
043330        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043340                              FS-RSFILE, FSE-RSFILE
043400        PERFORM 190-ERROR-APERTURA
043500     END-IF.
043600     IF FS-RPFILE NOT EQUAL 0
043700        MOVE 'RPFILE' TO ARCHIVO
043710        MOVE 'OPEN'   TO ACCION
043720        MOVE SPACES   TO LLAVE
043730        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043740                              FS-RPFILE, FSE-RPFILE
043800        PERFORM 190-ERROR-APERTURA
043900     END-IF.
044000 100-APERTURA-ARCHIVOS-E. EXIT.
044100
044200*--> RUTINA COMPARTIDA DE ERROR DE APERTURA (OT-1910)
044300*    LA CALL YA SE HIZO CON EL FS/FSE DEL ARCHIVO EN FALLA;
044400*    ESTA SECCION SOLO AVISA Y TERMINA LA CORRIDA.
044500 190-ERROR-APERTURA SECTION.
044600     DISPLAY '>>> ERROR AL ABRIR ARCHIVO, VERIFICAR FS <<<'
044700             UPON CONSOLE.
044800     MOVE 91 TO RETURN-CODE.
044900     PERFORM 600-CIERRA-ARCHIVOS.
045000     STOP RUN.
045100 190-ERROR-APERTURA-E. EXIT.
045300
045400******************************************************************
045500*       C A R G A   D E   S T O P - W O R D S                    *
045600******************************************************************
045700 200-CARGA-STOPWORDS SECTION.
045800     PERFORM 202-LEE-STOPWORD.
045900     PERFORM 204-PROCESA-STOPWORD
046000             UNTIL SW-WORD = HIGH-VALUES.
046100 200-CARGA-STOPWORDS-E. EXIT.
046200
046225*           LECTURA SECUENCIAL DE SWFILE; UN REGISTRO POR PALABRA.
046250*           AL FIN DE ARCHIVO SE CENTINELA CON HIGH-VALUES PARA QUE EL
046275*           PERFORM UNTIL DE 200-CARGA-STOPWORDS SEPA CUANDO DETENERSE.
046300 202-LEE-STOPWORD SECTION.
046400     READ SWFILE
046500       AT END
046600          MOVE HIGH-VALUES TO SW-WORD
046700     END-READ.
046800 202-LEE-STOPWORD-E. EXIT.
046900
046920*           DESCARTA COMENTARIOS ('#' EN LA COLUMNA 1) Y LINEAS EN BLANCO
046940*           DEL ARCHIVO DE STOP-WORDS; EL RESTO SE AGREGA A LA TABLA SI
046960*           HAY CUPO (WKS-SW-MAX-LIM). SIN CUPO, LA PALABRA SE DESCARTA
046980*           SILENCIOSAMENTE (NO ES UN ERROR, SOLO UN TOPE DE VOLUMEN).
047000 204-PROCESA-STOPWORD SECTION.
047100     IF SW-WORD(1:1) = '#' OR SW-WORD = SPACES
047200        CONTINUE
047300     ELSE
047400        IF WKS-SW-CNT < WKS-SW-MAX-LIM
047500           ADD 1 TO WKS-SW-CNT
047600           MOVE SW-WORD TO WKS-SW-WORD(WKS-SW-CNT)
047700        END-IF
047800     END-IF.
047900     PERFORM 202-LEE-STOPWORD.
048000 204-PROCESA-STOPWORD-E. EXIT.
048100
048200******************************************************************
048300*   C A R G A   D E   K E Y W O R D S  (KEYWORD TABLE MANAGER)   *
048400*   VALIDA: NO BLANCO, NO STOP-WORD, NO DUPLICADO                *
048500*   CLASIFICA POR TIER SEGUN EL PESO VIGENTE (OT-1378)            *
048600******************************************************************
048700 210-CARGA-KEYWORDS SECTION.
048800     PERFORM 212-LEE-KEYWORD.
048900     PERFORM 214-PROCESA-KEYWORD
049000             UNTIL KW-NAME = HIGH-VALUES.
049100 210-CARGA-KEYWORDS-E. EXIT.
049200
049233*           LECTURA SECUENCIAL DE KWFILE, MISMO PATRON DE CENTINELA POR
049266*           HIGH-VALUES QUE 202-LEE-STOPWORD Y 222-LEE-CAFE DE MAS ABAJO.
049300 212-LEE-KEYWORD SECTION.
049400     READ KWFILE
049500       AT END
049600          MOVE HIGH-VALUES TO KW-NAME
049700     END-READ.
049800 212-LEE-KEYWORD-E. EXIT.
049900
049916*           ALTA DE UNA KEYWORD EN LA TABLA EN MEMORIA. PRIMERO SE VALIDA
049932*           (216) Y SOLO SI SOBREVIVE LA VALIDACION SE AGREGA A LA TABLA
049948*           Y SE CLASIFICA POR TIER CONTRA EL PESO VIGENTE (218). LAS
049964*           KEYWORDS RECHAZADAS (BLANCO, STOP-WORD O DUPLICADA) NO CUENTAN
049980*           EN WKS-TOT-KW-CARGADOS NI APARECEN EN EL BLOQUE DE TOTALES.
050000 214-PROCESA-KEYWORD SECTION.
050100     PERFORM 216-VALIDA-KEYWORD.
050200     IF WKS-RELEVANTE = 'S'
050300        IF WKS-KW-CNT < WKS-KW-MAX-LIM
050400           ADD 1 TO WKS-KW-CNT
050500           ADD 1 TO WKS-TOT-KW-CARGADOS
050600           MOVE KW-NAME         TO WKS-KW-NAME(WKS-KW-CNT)
050700           MOVE KW-WEIGHT       TO WKS-KW-WEIGHT(WKS-KW-CNT)
050800           MOVE KW-ORIG-WEIGHT  TO
050900                                WKS-KW-ORIG-WEIGHT(WKS-KW-CNT)
051000           MOVE KW-CATEGORY     TO
051100                                WKS-KW-CATEGORY(WKS-KW-CNT)
051200           SET IDX-TBKW TO WKS-KW-CNT
051300           PERFORM 218-CLASIFICA-TIER-UNA
051325*           BITACORA DE CONSOLA CON EL PESO YA EDITADO (OT-1624);
051350*           KWE-WEIGHT-EDIT ES LA VISTA REDEFINIDA DEL MISMO
051375*           REGISTRO DE KWFILE QUE SE ACABA DE LEER.
051390           DISPLAY '    KEYWORD CARGADA: ' KW-NAME
051395                   ' PESO ' KWE-WEIGHT-EDIT UPON CONSOLE
051400        END-IF
051500     END-IF.
051600     PERFORM 212-LEE-KEYWORD.
051700 214-PROCESA-KEYWORD-E. EXIT.
051800
051900*--> VALIDACION DE ALTA DE KEYWORD: NO BLANCO, NO STOP-WORD,
052000*    NO YA PRESENTE EN TABLA (LLAVE UNICA = KW-NAME)
052100 216-VALIDA-KEYWORD SECTION.
052200     MOVE 'S' TO WKS-RELEVANTE.
052300     IF KW-NAME = SPACES
052400        MOVE 'N' TO WKS-RELEVANTE
052500     END-IF.
052600     IF WKS-RELEVANTE = 'S'
052700        PERFORM 217-COMPARA-STOPWORD
052800                VARYING IDX-TBSW FROM 1 BY 1
052900                UNTIL IDX-TBSW > WKS-SW-CNT
053000     END-IF.
053100     IF WKS-RELEVANTE = 'S'
053200        PERFORM 217-COMPARA-DUPLICADO
053300                VARYING IDX-TBKW FROM 1 BY 1
053400                UNTIL IDX-TBKW > WKS-KW-CNT
053500     END-IF.
053600 216-VALIDA-KEYWORD-E. EXIT.
053700
053725*           COMPARA LA KEYWORD ENTRANTE CONTRA UNA ENTRADA DE LA TABLA DE
053750*           STOP-WORDS; SI COINCIDE, LA MARCA COMO NO RELEVANTE Y LA
053775*           ALTA EN 214-PROCESA-KEYWORD NO PROCEDE.
053800 217-COMPARA-STOPWORD SECTION.
053900     IF KW-NAME = WKS-SW-WORD(IDX-TBSW)
054000        MOVE 'N' TO WKS-RELEVANTE
054100     END-IF.
054200 217-COMPARA-STOPWORD-E. EXIT.
054300
054325*           COMPARA LA KEYWORD ENTRANTE CONTRA UNA ENTRADA YA CARGADA EN
054350*           LA TABLA; KW-NAME ES LA LLAVE UNICA DE LA TABLA DE KEYWORDS,
054375*           POR LO QUE UN DUPLICADO SE DESCARTA EN SILENCIO.
054400 217-COMPARA-DUPLICADO SECTION.
054500     IF KW-NAME = WKS-KW-NAME(IDX-TBKW)
054600        MOVE 'N' TO WKS-RELEVANTE
054700     END-IF.
054800 217-COMPARA-DUPLICADO-E. EXIT.
054900
055000*--> TIER 1 = CORE (PESO >= 2.00), TIER 2 = SECUNDARIO
055100*    (1.00 <= PESO < 2.00), TIER 3 = REFERENCIA (PESO < 1.00)
055200 218-CLASIFICA-TIER-UNA SECTION.
055225*           LOS CORTES DE TIER SON FIJOS EN EL PROGRAMA (2.00 Y 1.00); NO
055250*           HAY PARAMETRO DE CORRIDA PARA MOVERLOS, A DIFERENCIA DEL
055275*           FACTOR DE AJUSTE DINAMICO DE ARRIBA.
055300     EVALUATE TRUE
055400        WHEN WKS-KW-WEIGHT(IDX-TBKW) >= 2.00
055500           MOVE 1 TO WKS-KW-TIER(IDX-TBKW)
055600        WHEN WKS-KW-WEIGHT(IDX-TBKW) >= 1.00
055700           MOVE 2 TO WKS-KW-TIER(IDX-TBKW)
055800        WHEN OTHER
055900           MOVE 3 TO WKS-KW-TIER(IDX-TBKW)
056000     END-EVALUATE.
056100 218-CLASIFICA-TIER-UNA-E. EXIT.
056200
056300******************************************************************
056400*           C A R G A   D E L   M A E S T R O   D E   C A F E S  *
056500******************************************************************
056600 220-CARGA-CAFES SECTION.
056700     PERFORM 222-LEE-CAFE.
056800     PERFORM 224-PROCESA-CAFE
056900             UNTIL CAFE-ID = HIGH-VALUES.
057000 220-CARGA-CAFES-E. EXIT.
057100
057133*           LECTURA SECUENCIAL DEL MAESTRO CFFILE, CENTINELA POR
057166*           HIGH-VALUES IGUAL QUE LAS DEMAS CARGAS DE TABLA.
057200 222-LEE-CAFE SECTION.
057300     READ CFFILE
057400       AT END
057500          MOVE HIGH-VALUES TO CAFE-ID
057600     END-READ.
057700 222-LEE-CAFE-E. EXIT.
057800
057816*           ALTA DE UN CAFE EN LA TABLA EN MEMORIA. NO HAY VALIDACION DE
057832*           CONTENIDO AQUI (EL MAESTRO SE CONSIDERA LIMPIO); EL UNICO
057848*           CONTROL ES EL TOPE DE VOLUMEN WKS-CF-MAX-LIM (OT-1410). UN
057864*           CAFE QUE EXCEDE EL TOPE SE IGNORA PARA EFECTOS DE LA CORRIDA,
057880*           SIN DETENER EL PROCESO NI MARCAR ERROR.
057900 224-PROCESA-CAFE SECTION.
058000     IF WKS-CF-CNT < WKS-CF-MAX-LIM
058100        ADD 1 TO WKS-CF-CNT
058200        ADD 1 TO WKS-TOT-CAFES-CARGADOS
058300        MOVE CAFE-ID          TO WKS-CF-ID(WKS-CF-CNT)
058400        MOVE CAFE-NAME        TO WKS-CF-NAME(WKS-CF-CNT)
058500        MOVE CAFE-DISTRICT    TO WKS-CF-DISTRICT(WKS-CF-CNT)
058550*           SE CARGA DESDE LA VISTA REDEFINIDA CFT-FEATURES-TABLA,
058575*           NO DIRECTO DE CAFE-FEATURES (VER CFCF1.CPY) - MISMO
058590*           RANGO DE BYTES, CONSUMIDO LUEGO POR 330-FILTRA-POR-
058595*           FEATURES SOBRE LA COPIA EN WKS-CF-FEATURES.
058600        MOVE CFT-FEATURES-TABLA TO WKS-CF-FEATURES(WKS-CF-CNT)
058700        MOVE CAFE-CONTENT     TO WKS-CF-CONTENT(WKS-CF-CNT)
058800        MOVE CAFE-BASELINE    TO WKS-CF-BASELINE(WKS-CF-CNT)
058900     END-IF.
059000     PERFORM 222-LEE-CAFE.
059100 224-PROCESA-CAFE-E. EXIT.
059200
059300******************************************************************
059400*       P R O C E S O   D E L   A R C H I V O   D E   Q U E R Y  *
059500******************************************************************
059600 300-PROCESA-QUERIES SECTION.
059700     PERFORM 302-LEE-QUERY.
059800     PERFORM 304-PROCESA-UNA-QUERY
059900             UNTIL QRY-ID = HIGH-VALUES.
060000 300-PROCESA-QUERIES-E. EXIT.
060100
060133*           LECTURA SECUENCIAL DE QRFILE, UNA TRANSACCION DE CONSULTA POR
060166*           REGISTRO. CENTINELA POR HIGH-VALUES COMO EL RESTO DE CARGAS.
060200 302-LEE-QUERY SECTION.
060300     READ QRFILE
060400       AT END
060500          MOVE HIGH-VALUES TO QRY-ID
060600     END-READ.
060700 302-LEE-QUERY-E. EXIT.
060800
060811*           NUCLEO DEL MOTOR: POR CADA CONSULTA SE PASA LA TABLA DE CAFES
060822*           POR LA CADENA DE FILTROS (AJUSTE DE PESOS, DISTRITO, FEATURES,
060833*           COMPUERTA DE RELEVANCIA) Y, SI SOBREVIVE ALGO, SE CALCULA
060844*           PUNTAJE Y SE ESCRIBE EL RANKING NORMALIZADO. LAS TRES SALIDAS
060855*           POSIBLES (SIN SOBREVIVIENTES, RECHAZADA POR RELEVANCIA, O CON
060866*           RESULTADOS) CADA UNA LLEVA SU PROPIO TRAMO DE ESTADISTICAS DE
060877*           ANTES/DESPUES PARA QUE 380-IMPRIME-REPORTE-QUERY REFLEJE BIEN
060888*           CUANTOS CAFES SE FUERON PERDIENDO EN CADA PASO DEL FILTRO.
060900 304-PROCESA-UNA-QUERY SECTION.
061000     ADD 1 TO WKS-TOT-QRY-LEIDAS.
061100     MOVE QRY-ID        TO WKS-QRY-ID.
061200     MOVE QRY-TEXT      TO WKS-QRY-TEXT.
061300     MOVE QRY-TEXT      TO WKS-QRY-TEXT-MAYUS.
061400     INSPECT WKS-QRY-TEXT-MAYUS CONVERTING
061500             'abcdefghijklmnopqrstuvwxyz' TO
061600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
061700     MOVE QRY-DISTRICT  TO WKS-QRY-DISTRICT.
061800     MOVE QRY-FEATURES  TO WKS-QRY-FEATURES.
061900     MOVE QRY-DYN-FLAG  TO WKS-QRY-DYN-FLAG.
062000
062100     PERFORM 310-AJUSTA-PESOS-DINAMICO.
062200
062300     MOVE WKS-CF-CNT TO WKS-FC-ANTES-DIST.
062400     PERFORM 320-FILTRA-POR-DISTRITO.
062500     MOVE WKS-SOBREVIVIENTES-CNT TO WKS-FC-DESPUES-DIST.
062600
062700     MOVE WKS-FC-DESPUES-DIST TO WKS-FC-ANTES-FEAT.
062800     PERFORM 330-FILTRA-POR-FEATURES.
062900     MOVE WKS-SOBREVIVIENTES-CNT TO WKS-FC-DESPUES-FEAT.
063000
063100     IF WKS-SOBREVIVIENTES-CNT = 0
063133*           CONSULTA SIN NINGUN SOBREVIVIENTE TRAS DISTRITO/FEATURES; NO
063166*           SE EVALUA RELEVANCIA NI PUNTAJE, SOLO SE REPORTA EL TRAMO.
063200        ADD 1 TO WKS-TOT-QRY-VACIAS
063300        MOVE ZERO TO WKS-FC-ANTES-SCORE WKS-FC-DESPUES-SCORE
063400        PERFORM 380-IMPRIME-REPORTE-QUERY
063500     ELSE
063600        PERFORM 340-VALIDA-RELEVANCIA
063700        IF WKS-RELEVANTE NOT = 'S'
063800           ADD 1 TO WKS-TOT-QRY-RECHAZADAS
063900           MOVE ZERO TO WKS-FC-ANTES-SCORE
064000                         WKS-FC-DESPUES-SCORE
064050           MOVE ZERO TO WKS-SOBREVIVIENTES-CNT
064100           PERFORM 380-IMPRIME-REPORTE-QUERY
064200        ELSE
064300           PERFORM 350-CALCULA-PUNTAJES
064400           MOVE WKS-SOBREVIVIENTES-CNT TO WKS-FC-ANTES-SCORE
064500           PERFORM 360-NORMALIZA-Y-ORDENA
064600           PERFORM 370-ESCRIBE-RESULTADOS
064700           PERFORM 380-IMPRIME-REPORTE-QUERY
064800        END-IF
064900     END-IF.
065000     PERFORM 302-LEE-QUERY.
065100 304-PROCESA-UNA-QUERY-E. EXIT.
065200
065300******************************************************************
065400*   A J U S T E   D I N A M I C O   D E   P E S O S   (OT-1144)  *
065500*   SI QRY-DYN-FLAG = 'Y': REINICIA TODOS LOS PESOS AL ORIGINAL  *
065600*   Y LUEGO APLICA FACTOR 1.5 A LOS QUE COINCIDEN CON LA CONSULTA*
065700*   SI = 'N': DEJA TODOS LOS PESOS EN SU VALOR ORIGINAL          *
065800******************************************************************
065900 310-AJUSTA-PESOS-DINAMICO SECTION.
066000     PERFORM 312-REINICIA-UN-PESO
066100             VARYING IDX-TBKW FROM 1 BY 1
066200             UNTIL IDX-TBKW > WKS-KW-CNT.
066300     IF WKS-QRY-DYN-FLAG = 'Y'
066400        PERFORM 314-BUSCA-Y-AJUSTA-UN-PESO
066500                VARYING IDX-TBKW FROM 1 BY 1
066600                UNTIL IDX-TBKW > WKS-KW-CNT
066700     END-IF.
066800     PERFORM 218-CLASIFICA-TIER-UNA
066900             VARYING IDX-TBKW FROM 1 BY 1
067000             UNTIL IDX-TBKW > WKS-KW-CNT.
067100 310-AJUSTA-PESOS-DINAMICO-E. EXIT.
067200
067220*           DEVUELVE UNA ENTRADA DE LA TABLA A SU PESO ORIGINAL DE CARGA;
067240*           SE EJECUTA SOBRE TODA LA TABLA ANTES DE EVALUAR SI LA CONSULTA
067260*           TRAE QRY-DYN-FLAG = 'Y', PARA QUE EL AJUSTE DINAMICO NUNCA
067280*           SE ACUMULE CONSULTA TRAS CONSULTA (OT-1144).
067300 312-REINICIA-UN-PESO SECTION.
067400     MOVE WKS-KW-ORIG-WEIGHT(IDX-TBKW)
067500       TO WKS-KW-WEIGHT(IDX-TBKW).
067600 312-REINICIA-UN-PESO-E. EXIT.
067700
067720*           SI EL NOMBRE DE LA KEYWORD APARECE COMO SUBCADENA DEL TEXTO DE
067740*           LA CONSULTA, SE LE APLICA EL FACTOR DE AJUSTE (1.50 VIGENTE).
067760*           LAS KEYWORDS QUE NO APARECEN EN LA CONSULTA QUEDAN EN SU PESO
067780*           ORIGINAL, YA RESTAURADO POR 312 ANTES DE ENTRAR AQUI.
067800 314-BUSCA-Y-AJUSTA-UN-PESO SECTION.
067900     MOVE WKS-QRY-TEXT-MAYUS TO WKS-PARM-PAJAR.
068000     MOVE WKS-KW-NAME(IDX-TBKW) TO WKS-PARM-AGUJA.
068100     PERFORM 910-BUSCA-SUBCADENA.
068200     IF WKS-TOKEN-PRESENTE
068300        COMPUTE WKS-KW-WEIGHT(IDX-TBKW) ROUNDED =
068400                WKS-KW-ORIG-WEIGHT(IDX-TBKW) *
068500                WKS-FACTOR-AJUSTE
068600     END-IF.
068700 314-BUSCA-Y-AJUSTA-UN-PESO-E. EXIT.
068800
068900******************************************************************
069000*    F I L T R O   D E   D I S T R I T O   (OT-1119, OR-MATCH)   *
069100******************************************************************
069200 320-FILTRA-POR-DISTRITO SECTION.
069300     MOVE ZERO TO WKS-SOBREVIVIENTES-CNT.
069400     PERFORM 322-PRUEBA-UN-DISTRITO
069500             VARYING IDX-TBCF FROM 1 BY 1
069600             UNTIL IDX-TBCF > WKS-CF-CNT.
069700 320-FILTRA-POR-DISTRITO-E. EXIT.
069800
069825*           UN CAFE SOBREVIVE EL FILTRO DE DISTRITO SI LA CONSULTA NO PIDE
069850*           DISTRITO (CAMPO EN BLANCO, SIN RESTRICCION) O SI EL DISTRITO
069875*           DEL CAFE COINCIDE EXACTO CON EL SOLICITADO (OT-1119).
069900 322-PRUEBA-UN-DISTRITO SECTION.
070000     IF WKS-QRY-DISTRICT = SPACES OR
070100        WKS-QRY-DISTRICT = WKS-CF-DISTRICT(IDX-TBCF)
070200        MOVE 'S' TO WKS-CF-SURVIVE(IDX-TBCF)
070300        ADD  1   TO WKS-SOBREVIVIENTES-CNT
070400     ELSE
070500        MOVE 'N' TO WKS-CF-SURVIVE(IDX-TBCF)
070600     END-IF.
070700 322-PRUEBA-UN-DISTRITO-E. EXIT.
070800
070900******************************************************************
071000*    F I L T R O   D E   F E A T U R E S   (OT-1102, AND-MATCH)  *
071100*    UN CAFE DEBE CONTENER TODOS LOS TOKENS REQUERIDOS PARA      *
071200*    SOBREVIVIR; UN CAFE SIN FEATURES FALLA CUALQUIER CRITERIO   *
071300******************************************************************
071400 330-FILTRA-POR-FEATURES SECTION.
071500     MOVE ZERO TO WKS-SOBREVIVIENTES-CNT.
071600     IF WKS-QRY-FEATURES = SPACES
071700        PERFORM 324-CUENTA-SOBREVIVIENTE
071800                VARYING IDX-TBCF FROM 1 BY 1
071900                UNTIL IDX-TBCF > WKS-CF-CNT
072000     ELSE
072100        PERFORM 326-PRUEBA-UN-CAFE-FEATURES
072200                VARYING IDX-TBCF FROM 1 BY 1
072300                UNTIL IDX-TBCF > WKS-CF-CNT
072400     END-IF.
072500 330-FILTRA-POR-FEATURES-E. EXIT.
072600
072625*           CAMINO SIN FEATURES EN LA CONSULTA: SOLO SE CUENTAN LOS CAFES
072650*           QUE YA SOBREVIVIERON EL FILTRO DE DISTRITO, SIN APLICAR NINGUN
072675*           CRITERIO ADICIONAL DE FEATURES.
072700 324-CUENTA-SOBREVIVIENTE SECTION.
072800     IF WKS-CF-SOBREVIVE(IDX-TBCF)
072900        ADD 1 TO WKS-SOBREVIVIENTES-CNT
073000     END-IF.
073100 324-CUENTA-SOBREVIVIENTE-E. EXIT.
073200
073225*           CAMINO CON FEATURES EN LA CONSULTA: UN CAFE QUE YA SOBREVIVIO
073250*           DISTRITO SOLO SIGUE SOBREVIVIENDO SI CUMPLE TODOS LOS TOKENS
073275*           DE FEATURES SOLICITADOS (AND-MATCH, OT-1102).
073300 326-PRUEBA-UN-CAFE-FEATURES SECTION.
073400     IF WKS-CF-SOBREVIVE(IDX-TBCF)
073500        PERFORM 332-VALIDA-TODOS-LOS-TOKENS
073600        IF NOT WKS-TODOS-OK
073700           MOVE 'N' TO WKS-CF-SURVIVE(IDX-TBCF)
073800        ELSE
073900           ADD 1 TO WKS-SOBREVIVIENTES-CNT
074000        END-IF
074100     END-IF.
074200 326-PRUEBA-UN-CAFE-FEATURES-E. EXIT.
074300
074400*--> VALIDA QUE EL CAFE IDX-TBCF CONTENGA TODOS LOS TOKENS DE
074500*    WKS-QRY-FEATURES. SE RECORRE TOKEN POR TOKEN (SEPARADOR
074600*    ESPACIO) Y SE BUSCA COMO SUBCADENA EN CAFE-FEATURES.
074700 332-VALIDA-TODOS-LOS-TOKENS SECTION.
074800     MOVE 'S'  TO WKS-TODOS-LOS-TOKENS-OK.
074900     MOVE 1    TO WKS-TOKEN-POS.
075000     IF WKS-CF-FEATURES(IDX-TBCF) = SPACES
075100        MOVE 'N' TO WKS-TODOS-LOS-TOKENS-OK
075200     ELSE
075300        PERFORM 333-PRUEBA-UN-TOKEN
075400                UNTIL WKS-TOKEN-POS > 40
075500                   OR NOT WKS-TODOS-OK
075600     END-IF.
075700 332-VALIDA-TODOS-LOS-TOKENS-E. EXIT.
075800
075825*           BUSCA UN TOKEN EXTRAIDO DE LA CONSULTA COMO SUBCADENA DE
075850*           CAFE-FEATURES. EL PRIMER TOKEN QUE NO APARECE BASTA PARA
075875*           MARCAR WKS-TODOS-LOS-TOKENS-OK = 'N' (AND-MATCH ESTRICTO).
075900 333-PRUEBA-UN-TOKEN SECTION.
076000     PERFORM 334-EXTRAE-TOKEN-QUERY.
076100     IF WKS-TOKEN-BUSCADO NOT = SPACES
076110        MOVE SPACES                     TO WKS-PARM-PAJAR
076200        MOVE WKS-CF-FEATURES(IDX-TBCF) TO WKS-PARM-PAJAR(1:40)
076300        MOVE WKS-TOKEN-BUSCADO          TO WKS-PARM-AGUJA
076400        PERFORM 910-BUSCA-SUBCADENA
076500        IF NOT WKS-TOKEN-PRESENTE
076600           MOVE 'N' TO WKS-TODOS-LOS-TOKENS-OK
076700        END-IF
076800     END-IF.
076900 333-PRUEBA-UN-TOKEN-E. EXIT.
077000
077100*--> EXTRAE EL SIGUIENTE TOKEN (SEPARADO POR ESPACIO) DE
077200*    WKS-QRY-FEATURES A PARTIR DE WKS-TOKEN-POS
077300 334-EXTRAE-TOKEN-QUERY SECTION.
077400     MOVE SPACES TO WKS-TOKEN-BUSCADO.
077500     MOVE ZERO   TO WKS-TOKEN-LARGO.
077600     PERFORM 336-AVANZA-UN-CARACTER
077700             UNTIL WKS-TOKEN-POS > 40
077800                OR (WKS-TOKEN-LARGO > 0 AND
077900                    WKS-QRY-FEATURES(WKS-TOKEN-POS:1) = SPACE).
078000 334-EXTRAE-TOKEN-QUERY-E. EXIT.
078100
078125*           AVANZA UN CARACTER EN WKS-QRY-FEATURES ACUMULANDO EL TOKEN EN
078150*           CURSO; UN CARACTER ADICIONAL MAS ALLA DE 12 SE IGNORA SIN
078175*           ERROR (LARGO MAXIMO DE TOKEN DE FEATURE EN ESTE PROGRAMA).
078200 336-AVANZA-UN-CARACTER SECTION.
078300     IF WKS-QRY-FEATURES(WKS-TOKEN-POS:1) = SPACE
078400        ADD 1 TO WKS-TOKEN-POS
078500     ELSE
078600        ADD 1 TO WKS-TOKEN-LARGO
078700        IF WKS-TOKEN-LARGO <= 12
078800           MOVE WKS-QRY-FEATURES(WKS-TOKEN-POS:1)
078900             TO WKS-TOKEN-BUSCADO(WKS-TOKEN-LARGO:1)
079000        END-IF
079100        ADD 1 TO WKS-TOKEN-POS
079200     END-IF.
079300 336-AVANZA-UN-CARACTER-E. EXIT.
079400
079500******************************************************************
079600*     C O M P U E R T A   D E   R E L E V A N C I A  (OT-1201)  *
079700*     LA CONSULTA ES RELEVANTE SI CONTIENE, COMO SUBCADENA Y SIN *
079800*     IMPORTAR MAYUSCULAS, ALGUNA KEYWORD, O EL NOMBRE DE ALGUN *
079900*     CAFE, O EL DISTRITO DE ALGUN CAFE.                         *
080000******************************************************************
080100 340-VALIDA-RELEVANCIA SECTION.
080200     MOVE 'N' TO WKS-RELEVANTE.
080300     PERFORM 342-PRUEBA-KEYWORD-RELEVANTE
080400             VARYING IDX-TBKW FROM 1 BY 1
080500             UNTIL IDX-TBKW > WKS-KW-CNT OR WKS-RELEVANTE = 'S'.
080600     IF WKS-RELEVANTE NOT = 'S'
080700        PERFORM 344-PRUEBA-CAFE-RELEVANTE
080800                VARYING IDX-TBCF FROM 1 BY 1
080900                UNTIL IDX-TBCF > WKS-CF-CNT
081000                   OR WKS-RELEVANTE = 'S'
081100     END-IF.
081200 340-VALIDA-RELEVANCIA-E. EXIT.
081300
081325*           UNA CONSULTA ES RELEVANTE SI SU TEXTO TRAE, COMO SUBCADENA,
081350*           EL NOMBRE DE ALGUNA KEYWORD DE LA TABLA. BASTA UNA SOLA
081375*           COINCIDENCIA PARA QUE EL PERFORM VARYING DE 340 SE DETENGA.
081400 342-PRUEBA-KEYWORD-RELEVANTE SECTION.
081500     MOVE WKS-QRY-TEXT-MAYUS     TO WKS-PARM-PAJAR.
081600     MOVE WKS-KW-NAME(IDX-TBKW)  TO WKS-PARM-AGUJA.
081700     PERFORM 910-BUSCA-SUBCADENA.
081800     IF WKS-TOKEN-PRESENTE
081900        MOVE 'S' TO WKS-RELEVANTE
082000     END-IF.
082100 342-PRUEBA-KEYWORD-RELEVANTE-E. EXIT.
082200
082216*           SEGUNDA OPORTUNIDAD DE LA COMPUERTA DE RELEVANCIA: SI NINGUNA
082232*           KEYWORD COINCIDIO, SE PRUEBA EL NOMBRE Y EL DISTRITO DE CADA
082248*           CAFE DE LA TABLA. ESTO EVITA RECHAZAR CONSULTAS QUE BUSCAN UN
082264*           ESTABLECIMIENTO O ZONA POR NOMBRE, SIN MENCIONAR NINGUNA
082280*           KEYWORD PONDERADA (OT-1201).
082300 344-PRUEBA-CAFE-RELEVANTE SECTION.
082400     MOVE WKS-QRY-TEXT-MAYUS      TO WKS-PARM-PAJAR.
082500     MOVE WKS-CF-NAME(IDX-TBCF)   TO WKS-PARM-AGUJA.
082600     PERFORM 910-BUSCA-SUBCADENA.
082700     IF WKS-TOKEN-PRESENTE
082800        MOVE 'S' TO WKS-RELEVANTE
082900     END-IF.
083000     IF WKS-RELEVANTE NOT = 'S'
083100        MOVE WKS-QRY-TEXT-MAYUS        TO WKS-PARM-PAJAR
083200        MOVE WKS-CF-DISTRICT(IDX-TBCF) TO WKS-PARM-AGUJA
083300        PERFORM 910-BUSCA-SUBCADENA
083400        IF WKS-TOKEN-PRESENTE
083500           MOVE 'S' TO WKS-RELEVANTE
083600        END-IF
083700     END-IF.
083800 344-PRUEBA-CAFE-RELEVANTE-E. EXIT.
083900
084000******************************************************************
084100*   C A L C U L O   D E   P U N T A J E S  (WEIGHTED SCORE)      *
084200*   PUNTAJE = SUMATORIA (OCURRENCIAS DE CADA KEYWORD EN EL       *
084300*   CONTENIDO DEL CAFE X PESO VIGENTE DE LA KEYWORD)              *
084400******************************************************************
084500 350-CALCULA-PUNTAJES SECTION.
084600     MOVE ZERO TO WKS-MAX-RAW-SCORE.
084700     PERFORM 352-CALCULA-PUNTAJE-UN-CAFE
084800             VARYING IDX-TBCF FROM 1 BY 1
084900             UNTIL IDX-TBCF > WKS-CF-CNT.
085000 350-CALCULA-PUNTAJES-E. EXIT.
085100
085120*           SOLO SE PUNTUAN LOS CAFES QUE SOBREVIVIERON LA CADENA DE
085140*           FILTROS. SE LLEVA APARTE EL MAYOR PUNTAJE RAW DE LA CONSULTA
085160*           (WKS-MAX-RAW-SCORE) PARA PODER NORMALIZAR 0-100 MAS ADELANTE
085180*           EN 366-RECIBE-UN-REGISTRO.
085200 352-CALCULA-PUNTAJE-UN-CAFE SECTION.
085300     IF WKS-CF-SOBREVIVE(IDX-TBCF)
085400        MOVE ZERO TO WKS-CF-RAW-SCORE(IDX-TBCF)
085500        PERFORM 354-SUMA-UNA-KEYWORD
085600                VARYING IDX-TBKW FROM 1 BY 1
085700                UNTIL IDX-TBKW > WKS-KW-CNT
085800        IF WKS-CF-RAW-SCORE(IDX-TBCF) > WKS-MAX-RAW-SCORE
085900           MOVE WKS-CF-RAW-SCORE(IDX-TBCF) TO
086000                WKS-MAX-RAW-SCORE
086100        END-IF
086200     END-IF.
086300 352-CALCULA-PUNTAJE-UN-CAFE-E. EXIT.
086400
086425*           CUENTA LAS OCURRENCIAS NO SOLAPADAS DE UNA KEYWORD DENTRO DEL
086450*           CONTENIDO DEL CAFE (920-CUENTA-OCURRENCIAS) Y SUMA AL PUNTAJE
086475*           RAW EL PRODUCTO OCURRENCIAS X PESO VIGENTE DE LA KEYWORD.
086500 354-SUMA-UNA-KEYWORD SECTION.
086600     MOVE WKS-CF-CONTENT(IDX-TBCF) TO WKS-PARM-PAJAR.
086700     MOVE WKS-KW-NAME(IDX-TBKW)    TO WKS-PARM-AGUJA.
086800     PERFORM 920-CUENTA-OCURRENCIAS.
086900     IF WKS-OCURRENCIAS > 0
087000        COMPUTE WKS-CF-RAW-SCORE(IDX-TBCF) =
087100                WKS-CF-RAW-SCORE(IDX-TBCF) +
087200                WKS-OCURRENCIAS * WKS-KW-WEIGHT(IDX-TBKW)
087300     END-IF.
087400 354-SUMA-UNA-KEYWORD-E. EXIT.
087500
087600******************************************************************
087700*  N O R M A L I Z A C I O N   Y   O R D E N   (OT-1233/OT-1655) *
087800*  DESCARTA PUNTAJE <= 0, NORMALIZA 0-100 (RAW/MAX*100, 2 DEC.   *
087900*  REDONDEO HALF-UP), ORDENA DESCENDENTE POR SORT, EMPATES       *
088000*  CONSERVAN EL ORDEN DEL MAESTRO (LLAVE SECUNDARIA ASCENDENTE   *
088100*  DE ORDEN DE CARGA)                                             *
088200******************************************************************
088300 360-NORMALIZA-Y-ORDENA SECTION.
088325*           EL SORTWK1 DEL JCL RESPALDA ESTE SORT; LA LLAVE SECUNDARIA
088350*           ASCENDENTE POR ORDEN DE CARGA GARANTIZA EMPATES ESTABLES
088375*           (OT-1655), REQUISITO PARA QUE EL RANKING SEA REPRODUCIBLE.
088400     SORT WRKFILE
088500          ON DESCENDING KEY WRK-RAW-SCORE
088600             ASCENDING  KEY WRK-ORDEN-CARGA
088700          INPUT  PROCEDURE IS 362-ENTREGA-SOBREVIVIENTES
088800          OUTPUT PROCEDURE IS 364-RECIBE-ORDENADOS.
088900 360-NORMALIZA-Y-ORDENA-E. EXIT.
089000
089100*--> ENTREGA AL SORT LOS CAFES SOBREVIVIENTES CON PUNTAJE > 0
089200 362-ENTREGA-SOBREVIVIENTES SECTION.
089300     PERFORM 363-ENTREGA-UN-CAFE
089400             VARYING IDX-TBCF FROM 1 BY 1
089500             UNTIL IDX-TBCF > WKS-CF-CNT.
089600 362-ENTREGA-SOBREVIVIENTES-E. EXIT.
089700
089725*           SOLO SE ENTREGAN AL SORT LOS CAFES SOBREVIVIENTES CON PUNTAJE
089750*           POSITIVO; UN CAFE CON PUNTAJE CERO NO COMPITE EN EL RANKING
089775*           AUNQUE HAYA SOBREVIVIDO TODOS LOS FILTROS ANTERIORES.
089800 363-ENTREGA-UN-CAFE SECTION.
089900     IF WKS-CF-SOBREVIVE(IDX-TBCF)
090000        AND WKS-CF-RAW-SCORE(IDX-TBCF) > 0
090100        MOVE WKS-CF-RAW-SCORE(IDX-TBCF)  TO WRK-RAW-SCORE
090200        MOVE IDX-TBCF                    TO WRK-ORDEN-CARGA
090300        MOVE WKS-CF-ID(IDX-TBCF)         TO WRK-CF-ID
090400        MOVE WKS-CF-NAME(IDX-TBCF)       TO WRK-CF-NAME
090500        MOVE WKS-CF-DISTRICT(IDX-TBCF)   TO WRK-CF-DISTRICT
090600        RELEASE WRK-REG
090700     END-IF.
090800 363-ENTREGA-UN-CAFE-E. EXIT.
090900
091000*--> RECIBE LOS REGISTROS ORDENADOS, ASIGNA RANK Y NORMALIZA
091100 364-RECIBE-ORDENADOS SECTION.
091200     MOVE ZERO TO WKS-RANK-ACTUAL WKS-SOBREVIVIENTES-CNT.
091300     PERFORM 365-DEVUELVE-UN-REGISTRO.
091400     PERFORM 366-RECIBE-UN-REGISTRO
091500             UNTIL WRK-CF-ID = HIGH-VALUES.
091600     MOVE WKS-SOBREVIVIENTES-CNT TO WKS-FC-DESPUES-SCORE.
091700 364-RECIBE-ORDENADOS-E. EXIT.
091800
091833*           RUTINA COMPARTIDA DE LECTURA DEL SORT; SE REUTILIZA TANTO EN
091866*           EL PASE DE RANKING (364) COMO EN EL DE RECOMENDACIONES (404).
091900 365-DEVUELVE-UN-REGISTRO SECTION.
092000     RETURN WRKFILE
092100       AT END
092200          MOVE HIGH-VALUES TO WRK-CF-ID
092300     END-RETURN.
092400 365-DEVUELVE-UN-REGISTRO-E. EXIT.
092500
092520*           NORMALIZA EL PUNTAJE RAW A UNA ESCALA 0-100 (RAW / MAXIMO X
092540*           100, REDONDEO HALF-UP A DOS DECIMALES, OT-1233) Y ASIGNA EL
092560*           RANK SEGUN EL ORDEN DE LLEGADA DEL SORT (YA DESCENDENTE POR
092580*           PUNTAJE, EMPATES EN ORDEN DE CARGA DEL MAESTRO).
092600 366-RECIBE-UN-REGISTRO SECTION.
092700     ADD 1 TO WKS-RANK-ACTUAL.
092800     ADD 1 TO WKS-SOBREVIVIENTES-CNT.
092900     MOVE WRK-RAW-SCORE TO WKS-CF-RAW-SCORE(WKS-RANK-ACTUAL).
092925*           SOLO OCURRE SI TODOS LOS SOBREVIVIENTES TIENEN PUNTAJE IGUAL
092950*           (CASO DEGENERADO); SE EVITA LA DIVISION ENTRE CERO DEJANDO EL
092975*           NORMALIZADO EN CERO EN VEZ DE ABORTAR LA CORRIDA.
093000     IF WKS-MAX-RAW-SCORE = 0
093100        MOVE ZERO TO WKS-CF-NORM-SCORE(WKS-RANK-ACTUAL)
093200     ELSE
093300        COMPUTE WKS-CF-NORM-SCORE(WKS-RANK-ACTUAL) ROUNDED =
093400                WRK-RAW-SCORE / WKS-MAX-RAW-SCORE * 100
093500     END-IF.
093600     MOVE WRK-CF-ID       TO WKS-CF-ID(WKS-RANK-ACTUAL).
093700     MOVE WRK-CF-NAME     TO WKS-CF-NAME(WKS-RANK-ACTUAL).
093800     MOVE WRK-CF-DISTRICT TO WKS-CF-DISTRICT(WKS-RANK-ACTUAL).
093900     PERFORM 365-DEVUELVE-UN-REGISTRO.
094000 366-RECIBE-UN-REGISTRO-E. EXIT.
094100
094200******************************************************************
094300*            E S C R I T U R A   D E   R E S U L T A D O S       *
094400******************************************************************
094500 370-ESCRIBE-RESULTADOS SECTION.
094600     PERFORM 372-ESCRIBE-UN-RESULTADO
094700             VARYING IDX-PASO FROM 1 BY 1
094800             UNTIL IDX-PASO > WKS-SOBREVIVIENTES-CNT.
094900 370-ESCRIBE-RESULTADOS-E. EXIT.
095000
095025*           ESCRIBE UN REGISTRO DE RESULTADO A RSFILE; SI LA ESCRITURA
095050*           FALLA SE AVISA POR CONSOLA CON EL STATUS Y LA CONSULTA EN
095075*           CURSO, PERO LA CORRIDA CONTINUA (NO ES UN ERROR FATAL).
095100 372-ESCRIBE-UN-RESULTADO SECTION.
095200     MOVE WKS-QRY-ID                   TO RES-QRY-ID.
095300     MOVE IDX-PASO                     TO RES-RANK.
095400     MOVE WKS-CF-ID(IDX-PASO)          TO RES-CAFE-ID.
095500     MOVE WKS-CF-NAME(IDX-PASO)        TO RES-CAFE-NAME.
095600     MOVE WKS-CF-RAW-SCORE(IDX-PASO)   TO RES-RAW-SCORE.
095700     MOVE WKS-CF-NORM-SCORE(IDX-PASO)  TO RES-NORM-SCORE.
095800     MOVE WKS-CF-DISTRICT(IDX-PASO)    TO RES-DISTRICT.
095900     WRITE REG-CFRS1.
096000     IF FS-RSFILE = 0
096100        ADD 1 TO WKS-TOT-RESULTADOS
096200     ELSE
096300        DISPLAY 'ERROR AL ESCRIBIR RSFILE, STATUS: '
096400                FS-RSFILE ' QUERY: ' WKS-QRY-ID
096500                UPON CONSOLE
096600     END-IF.
096700 372-ESCRIBE-UN-RESULTADO-E. EXIT.
096800
096900******************************************************************
097000*   R E P O R T E   D E   E S T A D I S T I C A S   P O R        *
097100*   C O N S U L T A   (FILTER-CHAIN STATISTICS, OT-1267)         *
097200******************************************************************
097300 380-IMPRIME-REPORTE-QUERY SECTION.
097400     MOVE SPACES               TO WKS-LINEA-ENCABEZADO.
097500     MOVE 'QUERY '             TO WLE-ETIQUETA.
097600     MOVE WKS-QRY-ID           TO WLE-ID.
097700     MOVE WKS-QRY-TEXT         TO WLE-TEXTO.
097710     MOVE 'FECHA: '            TO WLE-ETQ-FECHA.
097720     MOVE WKS-FC-ANIO          TO WLE-FECHA-ANIO.
097730     MOVE WKS-FC-MES           TO WLE-FECHA-MES.
097740     MOVE WKS-FC-DIA           TO WLE-FECHA-DIA.
097800     MOVE WKS-LINEA-ENCABEZADO TO REG-RPFILE.
097900     WRITE REG-RPFILE.
098000
098033*           PRIMER ESLABON DE LA CADENA: CUANTOS CAFES SOBREVIVEN EL
098066*           FILTRO DE DISTRITO ANTES DE PASAR A FEATURES.
098100     MOVE 'DISTRITO'          TO WKS-PARM-NOMBRE-PASO.
098200     MOVE WKS-FC-ANTES-DIST   TO WKS-PARM-ANTES.
098300     MOVE WKS-FC-DESPUES-DIST TO WKS-PARM-DESPUES.
098400     PERFORM 382-ESCRIBE-PASO.
098500
098533*           SEGUNDO ESLABON: CUANTOS DE LOS QUE SOBREVIVIERON DISTRITO
098566*           TAMBIEN CUMPLEN TODOS LOS TOKENS DE FEATURES SOLICITADOS.
098600     MOVE 'FEATURES'          TO WKS-PARM-NOMBRE-PASO.
098700     MOVE WKS-FC-ANTES-FEAT   TO WKS-PARM-ANTES.
098800     MOVE WKS-FC-DESPUES-FEAT TO WKS-PARM-DESPUES.
098900     PERFORM 382-ESCRIBE-PASO.
099000
099033*           TERCER ESLABON: CUANTOS DE LOS SOBREVIVIENTES DE FEATURES
099066*           TERMINAN CON PUNTAJE POSITIVO TRAS EL CALCULO DE 350.
099100     MOVE 'PUNTAJE POSITIVO'   TO WKS-PARM-NOMBRE-PASO.
099200     MOVE WKS-FC-ANTES-SCORE   TO WKS-PARM-ANTES.
099300     MOVE WKS-FC-DESPUES-SCORE TO WKS-PARM-DESPUES.
099400     PERFORM 382-ESCRIBE-PASO.
099500
099600     MOVE SPACES                     TO WKS-LINEA-TRAILER.
099700     MOVE 'RESULTADOS ESCRITOS: '    TO WLT-ETIQUETA1.
099800     MOVE WKS-SOBREVIVIENTES-CNT     TO WLT-RESULTADOS.
099900     MOVE 'RETENCION TOTAL: '        TO WLT-ETIQUETA2.
100000     IF WKS-FC-ANTES-DIST = 0
100100        MOVE ZERO TO WKS-FC-RETENCION-TOTAL
100200     ELSE
100225*           RETENCION TOTAL DE LA CONSULTA = SOBREVIVIENTES FINALES SOBRE
100250*           EL TOTAL DE CAFES ANTES DEL PRIMER FILTRO (DISTRITO), NO SOBRE
100275*           EL TOTAL DE LA TABLA COMPLETA (OT-1588).
100300        COMPUTE WKS-FC-RETENCION-TOTAL ROUNDED =
100400                WKS-SOBREVIVIENTES-CNT / WKS-FC-ANTES-DIST * 100
100500     END-IF.
100600     MOVE WKS-FC-RETENCION-TOTAL     TO WLT-RETENCION-TOTAL.
100700     MOVE WKS-LINEA-TRAILER          TO REG-RPFILE.
100800     WRITE REG-RPFILE.
100900     MOVE WKS-LINEA-BLANCO           TO REG-RPFILE.
101000     WRITE REG-RPFILE.
101100 380-IMPRIME-REPORTE-QUERY-E. EXIT.
101200
101300*--> ESCRIBE UNA LINEA DE PASO DE LA CADENA DE FILTROS, CALCULA
101400*    REMOVIDOS Y RETENCION = DESPUES / ANTES * 100 (0 SI ANTES=0)
101500 382-ESCRIBE-PASO SECTION.
101600     MOVE SPACES                TO WKS-LINEA-PASO.
101700     MOVE WKS-PARM-NOMBRE-PASO  TO WLP-NOMBRE-PASO.
101800     MOVE WKS-PARM-ANTES        TO WLP-ANTES.
101900     MOVE WKS-PARM-DESPUES      TO WLP-DESPUES.
102000     COMPUTE WLP-REMOVIDOS = WKS-PARM-ANTES - WKS-PARM-DESPUES.
102100     IF WKS-PARM-ANTES = 0
102200        MOVE ZERO TO WKS-FC-RETENCION
102300     ELSE
102400        COMPUTE WKS-FC-RETENCION ROUNDED =
102500                WKS-PARM-DESPUES / WKS-PARM-ANTES * 100
102600     END-IF.
102700     MOVE WKS-FC-RETENCION TO WLP-RETENCION.
102800     MOVE WKS-LINEA-PASO   TO REG-RPFILE.
102900     WRITE REG-RPFILE.
103000 382-ESCRIBE-PASO-E. EXIT.
103100
103200******************************************************************
103300*     R E C O M E N D A C I O N E S   P O R   B A S E L I N E    *
103400*     (ANCILLARY FLOW, OT-1299) TOP-N DESCENDENTE POR BASELINE   *
103500******************************************************************
103600 400-RECOMENDACIONES SECTION.
103625*           SEPARADOR VISUAL ENTRE EL DETALLE POR CONSULTA Y EL BLOQUE DE
103650*           RECOMENDACIONES QUE SIGUE; FACILITA LA LECTURA DEL REPORTE EN
103675*           PAPEL CONTINUO (HEREDADO DE LOS REPORTES DE LA EPOCA).
103700     MOVE ALL '='                  TO WKS-LINEA-SEPARADOR.
103800     MOVE WKS-LINEA-SEPARADOR      TO REG-RPFILE.
103900     WRITE REG-RPFILE.
104000     MOVE SPACES                   TO WKS-LINEA-TOTALES.
104100     MOVE 'RECOMENDACIONES - TOP BASELINE'
104200                                    TO WLF-ETIQUETA.
104300     MOVE WKS-LINEA-TOTALES        TO REG-RPFILE.
104400     WRITE REG-RPFILE.
104500
104533*           SEGUNDO USO DEL MISMO SORTWK1; EL SORT DE RANKING (ARRIBA) YA
104566*           TERMINO Y CERRO SU PROPIO PASE, POR LO QUE NO HAY CONFLICTO.
104600     SORT WRKFILE
104700          ON DESCENDING KEY WRK-CF-BASELINE
104800             ASCENDING  KEY WRK-ORDEN-CARGA
104900          INPUT  PROCEDURE IS 402-ENTREGA-CAFES-BASELINE
105000          OUTPUT PROCEDURE IS 404-IMPRIME-TOP-N.
105100 400-RECOMENDACIONES-E. EXIT.
105200
105300*--> ENTREGA TODA LA TABLA DE CAFES AL SORT, SIN FILTRAR
105400 402-ENTREGA-CAFES-BASELINE SECTION.
105500     PERFORM 403-ENTREGA-UN-CAFE-BASELINE
105600             VARYING IDX-TBCF FROM 1 BY 1
105700             UNTIL IDX-TBCF > WKS-CF-CNT.
105800 402-ENTREGA-CAFES-BASELINE-E. EXIT.
105900
105925*           A DIFERENCIA DE 363-ENTREGA-UN-CAFE, AQUI SE ENTREGA TODA LA
105950*           TABLA SIN FILTRAR; LAS RECOMENDACIONES POR BASELINE SON UN
105975*           FLUJO INDEPENDIENTE DE LA CADENA DE FILTROS DE CONSULTAS.
106000 403-ENTREGA-UN-CAFE-BASELINE SECTION.
106100     MOVE WKS-CF-BASELINE(IDX-TBCF)  TO WRK-CF-BASELINE.
106200     MOVE IDX-TBCF                   TO WRK-ORDEN-CARGA.
106300     MOVE WKS-CF-ID(IDX-TBCF)        TO WRK-CF-ID.
106400     MOVE WKS-CF-NAME(IDX-TBCF)      TO WRK-CF-NAME.
106500     RELEASE WRK-REG.
106600 403-ENTREGA-UN-CAFE-BASELINE-E. EXIT.
106700
106800*--> IMPRIME LOS PRIMEROS MIN(TOPE, WKS-CF-CNT) REGISTROS
106900 404-IMPRIME-TOP-N SECTION.
107000     MOVE ZERO TO WKS-RANK-ACTUAL.
107100     PERFORM 365-DEVUELVE-UN-REGISTRO.
107200     PERFORM 406-IMPRIME-UNA-RECOMENDACION
107300             UNTIL WRK-CF-ID = HIGH-VALUES
107400                OR WKS-RANK-ACTUAL >= WKS-TOPE-RECOMENDACION.
107500 404-IMPRIME-TOP-N-E. EXIT.
107600
107625*           IMPRIME UNA LINEA DEL BLOQUE DE RECOMENDACIONES; EL RANK AQUI
107650*           ES POSICION EN EL TOP-N POR BASELINE, NO EL RANK DE NINGUNA
107675*           CONSULTA (OT-1299).
107700 406-IMPRIME-UNA-RECOMENDACION SECTION.
107800     ADD 1 TO WKS-RANK-ACTUAL.
107900     MOVE SPACES            TO WKS-LINEA-RECOMENDACION.
108000     MOVE WKS-RANK-ACTUAL   TO WLR-RANK.
108100     MOVE WRK-CF-ID         TO WLR-CAFE-ID.
108200     MOVE WRK-CF-NAME       TO WLR-CAFE-NAME.
108300     MOVE WRK-CF-BASELINE   TO WLR-BASELINE.
108400     MOVE WKS-LINEA-RECOMENDACION TO REG-RPFILE.
108500     WRITE REG-RPFILE.
108600     PERFORM 365-DEVUELVE-UN-REGISTRO.
108700 406-IMPRIME-UNA-RECOMENDACION-E. EXIT.
108800
108900******************************************************************
109000*    B L O Q U E   D E   T O T A L E S   D E   C O N T R O L     *
109100*    (OT-1455, EXTENDIDO CON ESTADISTICAS DE KEYWORDS EN         *
109200*    BPM-23014)                                                  *
109300******************************************************************
109400 500-IMPRIME-TOTALES SECTION.
109433*           MISMO SEPARADOR VISUAL, AHORA ANTES DEL BLOQUE FINAL DE
109466*           TOTALES DE CONTROL (OT-1455).
109500     MOVE ALL '='                TO WKS-LINEA-SEPARADOR.
109600     MOVE WKS-LINEA-SEPARADOR    TO REG-RPFILE.
109700     WRITE REG-RPFILE.
109800
109833*           TOTAL BRUTO DE TRANSACCIONES LEIDAS DE QRFILE EN LA CORRIDA,
109866*           SIN IMPORTAR SI SE RECHAZARON O PRODUJERON RESULTADOS.
109900     MOVE 'QUERIES LEIDAS'               TO WKS-PARM-ETIQUETA.
110000     MOVE WKS-TOT-QRY-LEIDAS              TO WKS-PARM-VALOR.
110100     PERFORM 502-ESCRIBE-TOTAL.
110200
110233*           CONSULTAS CON SOBREVIVIENTES TRAS DISTRITO/FEATURES QUE NO
110266*           PASARON LA COMPUERTA DE RELEVANCIA (OT-1201).
110300     MOVE 'QUERIES RECHAZADAS'           TO WKS-PARM-ETIQUETA.
110400     MOVE WKS-TOT-QRY-RECHAZADAS          TO WKS-PARM-VALOR.
110500     PERFORM 502-ESCRIBE-TOTAL.
110600
110633*           CONSULTAS QUE SE QUEDARON SIN NINGUN CAFE TRAS DISTRITO O
110666*           FEATURES, ANTES DE LLEGAR A EVALUAR RELEVANCIA.
110700     MOVE 'QUERIES SIN SOBREVIVIENTES'    TO WKS-PARM-ETIQUETA.
110800     MOVE WKS-TOT-QRY-VACIAS               TO WKS-PARM-VALOR.
110900     PERFORM 502-ESCRIBE-TOTAL.
111000
111100     MOVE 'RESULTADOS ESCRITOS'           TO WKS-PARM-ETIQUETA.
111200     MOVE WKS-TOT-RESULTADOS               TO WKS-PARM-VALOR.
111300     PERFORM 502-ESCRIBE-TOTAL.
111400
111433*           VOLUMEN DEL MAESTRO EFECTIVAMENTE CARGADO A LA TABLA EN
111466*           MEMORIA, YA DESCONTANDO LO QUE EXCEDIO WKS-CF-MAX-LIM.
111500     MOVE 'CAFES CARGADOS'                TO WKS-PARM-ETIQUETA.
111600     MOVE WKS-TOT-CAFES-CARGADOS           TO WKS-PARM-VALOR.
111700     PERFORM 502-ESCRIBE-TOTAL.
111800
111833*           VOLUMEN DE KEYWORDS QUE PASARON VALIDACION (216) Y QUEDARON EN
111866*           LA TABLA; NO INCLUYE BLANCOS, STOP-WORDS NI DUPLICADOS.
111900     MOVE 'KEYWORDS CARGADAS'             TO WKS-PARM-ETIQUETA.
112000     MOVE WKS-TOT-KW-CARGADOS              TO WKS-PARM-VALOR.
112100     PERFORM 502-ESCRIBE-TOTAL.
112200
112300     PERFORM 504-ESTADISTICAS-KEYWORDS.
112400 500-IMPRIME-TOTALES-E. EXIT.
112500
112600*--> ESCRIBE UNA LINEA DE TOTAL AL REPORTE
112700 502-ESCRIBE-TOTAL SECTION.
112800     MOVE SPACES            TO WKS-LINEA-TOTALES.
112900     MOVE WKS-PARM-ETIQUETA TO WLF-ETIQUETA.
113000     MOVE WKS-PARM-VALOR    TO WLF-VALOR.
113100     MOVE WKS-LINEA-TOTALES TO REG-RPFILE.
113200     WRITE REG-RPFILE.
113300 502-ESCRIBE-TOTAL-E. EXIT.
113400
113500*--> ESTADISTICAS DE LA TABLA DE KEYWORDS: TOTAL POR TIER Y
113600*    STOP-WORDS CARGADAS
113700 504-ESTADISTICAS-KEYWORDS SECTION.
113800     MOVE ZERO TO WKS-OCURRENCIAS.
113900     PERFORM 506-CUENTA-TIER-CORE
114000             VARYING IDX-TBKW FROM 1 BY 1
114100             UNTIL IDX-TBKW > WKS-KW-CNT.
114200     MOVE 'KW TIER 1 - CORE'              TO WKS-PARM-ETIQUETA.
114300     MOVE WKS-OCURRENCIAS                  TO WKS-PARM-VALOR.
114400     PERFORM 502-ESCRIBE-TOTAL.
114500
114600     MOVE ZERO TO WKS-OCURRENCIAS.
114700     PERFORM 507-CUENTA-TIER-SECUNDARIO
114800             VARYING IDX-TBKW FROM 1 BY 1
114900             UNTIL IDX-TBKW > WKS-KW-CNT.
115000     MOVE 'KW TIER 2 - SECUNDARIO'         TO WKS-PARM-ETIQUETA.
115100     MOVE WKS-OCURRENCIAS                   TO WKS-PARM-VALOR.
115200     PERFORM 502-ESCRIBE-TOTAL.
115300
115400     MOVE ZERO TO WKS-OCURRENCIAS.
115500     PERFORM 508-CUENTA-TIER-REFERENCIA
115600             VARYING IDX-TBKW FROM 1 BY 1
115700             UNTIL IDX-TBKW > WKS-KW-CNT.
115800     MOVE 'KW TIER 3 - REFERENCIA'         TO WKS-PARM-ETIQUETA.
115900     MOVE WKS-OCURRENCIAS                   TO WKS-PARM-VALOR.
116000     PERFORM 502-ESCRIBE-TOTAL.
116100
116200     MOVE 'STOP-WORDS CARGADAS'            TO WKS-PARM-ETIQUETA.
116300     MOVE WKS-SW-CNT                        TO WKS-PARM-VALOR.
116400     PERFORM 502-ESCRIBE-TOTAL.
116410
116420*--> PROMEDIO DEL PESO VIGENTE DE TODA LA TABLA (BPM-24031);
116430*    SUMA CON EL ACUMULADOR COMP-3 Y DIVIDE ENTRE WKS-KW-CNT,
116440*    CON GUARDA DE DIVISION ENTRE CERO SI LA TABLA LLEGO VACIA
116450     MOVE ZERO TO WKS-KW-SUMA-PESOS.
116460     PERFORM 509-SUMA-UN-PESO
116470             VARYING IDX-TBKW FROM 1 BY 1
116480             UNTIL IDX-TBKW > WKS-KW-CNT.
116490     IF WKS-KW-CNT = 0
116491        MOVE ZERO TO WKS-KW-PESO-PROMEDIO
116492     ELSE
116493        COMPUTE WKS-KW-PESO-PROMEDIO ROUNDED =
116494                WKS-KW-SUMA-PESOS / WKS-KW-CNT
116495     END-IF.
116496     MOVE 'KW PESO PROMEDIO'              TO WKS-PARM-ETIQUETA.
116497     MOVE WKS-KW-PESO-PROMEDIO             TO WKS-PARM-VALOR-DEC.
116498     PERFORM 510-ESCRIBE-PROMEDIO.
116499 504-ESTADISTICAS-KEYWORDS-E. EXIT.
116600
116633*           CUENTA LAS ENTRADAS DE LA TABLA CLASIFICADAS TIER 1 (CORE),
116666*           SEGUN LA 88-LEVEL WKS-KW-ES-CORE FIJADA EN 218.
116700 506-CUENTA-TIER-CORE SECTION.
116800     IF WKS-KW-ES-CORE(IDX-TBKW)
116900        ADD 1 TO WKS-OCURRENCIAS
117000     END-IF.
117100 506-CUENTA-TIER-CORE-E. EXIT.
117200
117233*           CUENTA LAS ENTRADAS DE LA TABLA CLASIFICADAS TIER 2
117266*           (SECUNDARIO), SEGUN LA 88-LEVEL WKS-KW-ES-SECUNDARIO.
117300 507-CUENTA-TIER-SECUNDARIO SECTION.
117400     IF WKS-KW-ES-SECUNDARIO(IDX-TBKW)
117500        ADD 1 TO WKS-OCURRENCIAS
117600     END-IF.
117700 507-CUENTA-TIER-SECUNDARIO-E. EXIT.
117800
117833*           CUENTA LAS ENTRADAS DE LA TABLA CLASIFICADAS TIER 3
117866*           (REFERENCIA), SEGUN LA 88-LEVEL WKS-KW-ES-REFERENCIA.
117900 508-CUENTA-TIER-REFERENCIA SECTION.
118000     IF WKS-KW-ES-REFERENCIA(IDX-TBKW)
118100        ADD 1 TO WKS-OCURRENCIAS
118200     END-IF.
118300 508-CUENTA-TIER-REFERENCIA-E. EXIT.
118310
118320*--> SUMA EL PESO VIGENTE DE UNA ENTRADA AL ACUMULADOR COMP-3;
118330*    PERFORM VARYING SOBRE TODA LA TABLA DESDE 504 DE ARRIBA
118340 509-SUMA-UN-PESO SECTION.
118350     ADD WKS-KW-WEIGHT(IDX-TBKW) TO WKS-KW-SUMA-PESOS.
118360 509-SUMA-UN-PESO-E. EXIT.
118370
118380*--> ESCRIBE LA LINEA DEL PROMEDIO DE PESO AL REPORTE; LINEA
118390*    PROPIA PORQUE EL EDITADO ZZ9.99 NO CABE EN 502-ESCRIBE-TOTAL
118400 510-ESCRIBE-PROMEDIO SECTION.
118410     MOVE SPACES              TO WKS-LINEA-PROMEDIO.
118420     MOVE WKS-PARM-ETIQUETA    TO WLM-ETIQUETA.
118430     MOVE WKS-PARM-VALOR-DEC   TO WLM-VALOR.
118440     MOVE WKS-LINEA-PROMEDIO   TO REG-RPFILE.
118450     WRITE REG-RPFILE.
118460 510-ESCRIBE-PROMEDIO-E. EXIT.
118470
118500******************************************************************
118600*               C I E R R E   D E   A R C H I V O S              *
118700******************************************************************
118800 600-CIERRA-ARCHIVOS SECTION.
118900     CLOSE KWFILE SWFILE CFFILE QRFILE RSFILE RPFILE.
119000 600-CIERRA-ARCHIVOS-E. EXIT.
119100
119200******************************************************************
119300*   R U T I N A   C O M P A R T I D A   D E   B U S Q U E D A    *
119400*   D E   S U B C A D E N A   (OT-1502)                          *
119500*   BUSCA WKS-PARM-AGUJA COMO SUBCADENA DE WKS-PARM-PAJAR, SIN   *
119600*   IMPORTAR MAYUSCULAS/MINUSCULAS. PONE WKS-TOKEN-ENCONTRADO    *
119700*   A 'S' SI LA ENCUENTRA, A 'N' SI NO. NO USA FUNCTION.         *
119800******************************************************************
119900 910-BUSCA-SUBCADENA SECTION.
120000     MOVE 'N' TO WKS-TOKEN-ENCONTRADO.
120100     MOVE WKS-PARM-PAJAR TO WKS-PARM-PAJAR-MAYUS.
120200     INSPECT WKS-PARM-PAJAR-MAYUS CONVERTING
120300             'abcdefghijklmnopqrstuvwxyz' TO
120400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
120500     MOVE WKS-PARM-AGUJA TO WKS-PARM-AGUJA-MAYUS.
120600     INSPECT WKS-PARM-AGUJA-MAYUS CONVERTING
120700             'abcdefghijklmnopqrstuvwxyz' TO
120800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
120900     PERFORM 912-MIDE-LARGO-AGUJA.
121000     IF WKS-PARM-LARGO-AGUJA > 0
121100        MOVE 1 TO WKS-PUNTO-BUSQUEDA
121200        PERFORM 914-PRUEBA-UNA-POSICION
121300                UNTIL WKS-PUNTO-BUSQUEDA +
121400                      WKS-PARM-LARGO-AGUJA - 1 > 120
121500                   OR WKS-TOKEN-PRESENTE
121600     END-IF.
121700 910-BUSCA-SUBCADENA-E. EXIT.
121800
121900*--> CALCULA EL LARGO REAL (SIN ESPACIOS A LA DERECHA) DE
122000*    WKS-PARM-AGUJA-MAYUS, RECORRIENDO DE DERECHA A IZQUIERDA
122100 912-MIDE-LARGO-AGUJA SECTION.
122200     MOVE 30 TO WKS-PARM-LARGO-AGUJA.
122300     PERFORM 913-RETROCEDE-UN-BLANCO
122400             UNTIL WKS-PARM-LARGO-AGUJA = 0
122500                OR WKS-PARM-AGUJA-MAYUS(WKS-PARM-LARGO-AGUJA:1)
122600                   NOT = SPACE.
122700 912-MIDE-LARGO-AGUJA-E. EXIT.
122800
122825*           UN PASO DEL RECORRIDO DE DERECHA A IZQUIERDA QUE USA
122850*           912-MIDE-LARGO-AGUJA PARA DESCARTAR LOS ESPACIOS SOBRANTES
122875*           A LA DERECHA DE LA AGUJA ANTES DE COMPARAR SUBCADENAS.
122900 913-RETROCEDE-UN-BLANCO SECTION.
123000     SUBTRACT 1 FROM WKS-PARM-LARGO-AGUJA.
123100 913-RETROCEDE-UN-BLANCO-E. EXIT.
123200
123220*           COMPARA LA AGUJA CONTRA EL PAJAR EN LA POSICION ACTUAL; SI NO
123240*           COINCIDE, AVANZA UNA POSICION. NO HAY SALTO TIPO BOYER-MOORE,
123260*           ES COMPARACION CARACTER A CARACTER SEGUN LA RUTINA ORIGINAL
123280*           DE OT-1502 (SUFICIENTE PARA EL VOLUMEN DE ESTE PROGRAMA).
123300 914-PRUEBA-UNA-POSICION SECTION.
123400     IF WKS-PARM-PAJAR-MAYUS(WKS-PUNTO-BUSQUEDA:
123500                             WKS-PARM-LARGO-AGUJA) =
123600        WKS-PARM-AGUJA-MAYUS(1:WKS-PARM-LARGO-AGUJA)
123700        MOVE 'S' TO WKS-TOKEN-ENCONTRADO
123800     ELSE
123900        ADD 1 TO WKS-PUNTO-BUSQUEDA
124000     END-IF.
124100 914-PRUEBA-UNA-POSICION-E. EXIT.
124200
124300******************************************************************
124400*   R U T I N A   C O M P A R T I D A   D E   C O N T E O   D E  *
124500*   O C U R R E N C I A S   N O   S O L A P A D A S  (OT-1078)  *
124600*   CUENTA CUANTAS VECES APARECE WKS-PARM-AGUJA EN WKS-PARM-PAJAR*
124700*   SIN SOLAPAR, SIN IMPORTAR MAYUSCULAS/MINUSCULAS.             *
124800******************************************************************
124900 920-CUENTA-OCURRENCIAS SECTION.
125000     MOVE ZERO TO WKS-OCURRENCIAS.
125100     MOVE WKS-PARM-PAJAR TO WKS-PARM-PAJAR-MAYUS.
125200     INSPECT WKS-PARM-PAJAR-MAYUS CONVERTING
125300             'abcdefghijklmnopqrstuvwxyz' TO
125400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
125500     MOVE WKS-PARM-AGUJA TO WKS-PARM-AGUJA-MAYUS.
125600     INSPECT WKS-PARM-AGUJA-MAYUS CONVERTING
125700             'abcdefghijklmnopqrstuvwxyz' TO
125800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
125900     PERFORM 912-MIDE-LARGO-AGUJA.
126000     IF WKS-PARM-LARGO-AGUJA > 0
126100        MOVE 1 TO WKS-PUNTO-BUSQUEDA
126200        PERFORM 922-PRUEBA-Y-AVANZA
126300                UNTIL WKS-PUNTO-BUSQUEDA +
126400                      WKS-PARM-LARGO-AGUJA - 1 > 120
126500     END-IF.
126600 920-CUENTA-OCURRENCIAS-E. EXIT.
126700
126716*           IGUAL QUE 914-PRUEBA-UNA-POSICION PERO, AL ENCONTRAR UNA
126732*           COINCIDENCIA, AVANZA EL PUNTO DE BUSQUEDA EL LARGO COMPLETO DE
126748*           LA AGUJA EN VEZ DE UNA SOLA POSICION; ASI EL CONTEO DE
126764*           920-CUENTA-OCURRENCIAS NUNCA CUENTA DOS OCURRENCIAS SOLAPADAS
126780*           (OT-1078).
126800 922-PRUEBA-Y-AVANZA SECTION.
126900     IF WKS-PARM-PAJAR-MAYUS(WKS-PUNTO-BUSQUEDA:
127000                              WKS-PARM-LARGO-AGUJA) =
127100        WKS-PARM-AGUJA-MAYUS(1:WKS-PARM-LARGO-AGUJA)
127200        ADD 1 TO WKS-OCURRENCIAS
127300        ADD WKS-PARM-LARGO-AGUJA TO WKS-PUNTO-BUSQUEDA
127400     ELSE
127500        ADD 1 TO WKS-PUNTO-BUSQUEDA
127600     END-IF.
127700 922-PRUEBA-Y-AVANZA-E. EXIT.
