000100******************************************************************
000200*              CFRS1  -  LAYOUT DEL ARCHIVO DE RESULTADOS        *
000300*----------------------------------------------------------------*
000400* APLICACION  : CAFE KEYWORD RANKING                             *
000500* ARCHIVO     : RSFILE  (RANKING DE CAFES POR CONSULTA)          *
000600* LONGITUD    : 76 BYTES, SEQUENTIAL FIXED, UNA LINEA POR CAFE   *
000700*             : SOBREVIVIENTE, RANK 1 = MEJOR PUNTAJE             *
000800* 02/03/1987  JCM   OT-1043  PRIMERA VERSION DEL LAYOUT           *
000900* 15/09/1989  MAG   OT-1233  CAMPO RES-NORM-SCORE A 2 DECIMALES  *
001000******************************************************************
001100 01  REG-CFRS1.
001200     05  RES-QRY-ID                  PIC X(06).
001300     05  RES-RANK                    PIC 9(03).
001400     05  RES-CAFE-ID                 PIC X(10).
001500     05  RES-CAFE-NAME               PIC X(30).
001600     05  RES-RAW-SCORE               PIC S9(5)V99.
001700     05  RES-NORM-SCORE              PIC 9(03)V99.
001800     05  RES-DISTRICT                PIC X(12).
001900     05  FILLER                      PIC X(03).
