000100******************************************************************
000200*              CFQR1  -  LAYOUT DEL ARCHIVO DE CONSULTAS         *
000300*----------------------------------------------------------------*
000400* APLICACION  : CAFE KEYWORD RANKING                             *
000500* ARCHIVO     : QRFILE  (UNA TRANSACCION DE BATCH POR REGISTRO)  *
000600* LONGITUD    : 120 BYTES, SEQUENTIAL FIXED                      *
000700* 28/02/1987  JCM   OT-1042  PRIMERA VERSION DEL LAYOUT           *
000800******************************************************************
000900 01  REG-CFQR1.
001000     05  QRY-ID                      PIC X(06).
001100     05  QRY-TEXT                    PIC X(60).
001200*           EN BLANCO = NO SE APLICA CRITERIO DE DISTRITO
001300     05  QRY-DISTRICT                PIC X(12).
001400*           EN BLANCO = NO SE APLICA CRITERIO DE FEATURES
001500     05  QRY-FEATURES                PIC X(40).
001600     05  QRY-DYN-FLAG                PIC X.
001700         88  QRY-AJUSTE-DINAMICO-ON        VALUE 'Y'.
001800         88  QRY-AJUSTE-DINAMICO-OFF       VALUE 'N'.
001900     05  FILLER                      PIC X(01).
