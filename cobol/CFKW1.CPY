000100******************************************************************
000200*              CFKW1  -  LAYOUT DEL ARCHIVO DE KEYWORDS           *
000300*----------------------------------------------------------------*
000400* APLICACION  : CAFE KEYWORD RANKING                             *
000500* ARCHIVO     : KWFILE  (REFERENCIA DE PALABRAS CLAVE PONDERADAS)*
000600* LONGITUD    : 45 BYTES, LINE SEQUENTIAL                        *
000700* 20/02/1987  JCM   OT-1040  PRIMERA VERSION DEL LAYOUT           *
000800* 09/09/1991  JCM   OT-1378  AGREGADO KW-CATEGORY (OPCIONAL)      *
000850* 11/02/2024  ERD   OT-1624  CORRIGE PIC DE KWE-WEIGHT-EDIT A     *
000875*                            ZZ9.99, VISTA YA NO ERA EDITADA      *
000900******************************************************************
001000 01  REG-CFKW1.
001100     05  KW-NAME                     PIC X(20).
001200*        PESO VIGENTE, SE REINICIA AL ORIGINAL EN CADA CONSULTA
001300*        CON QRY-DYN-FLAG = 'Y' (VER 310-AJUSTA-PESOS-DINAMICO)
001400     05  KW-WEIGHT                   PIC S9(3)V99.
001500     05  KW-ORIG-WEIGHT               PIC S9(3)V99.
001600     05  KW-TIER                     PIC 9.
001700         88  KW-TIER-CORE                     VALUE 1.
001800         88  KW-TIER-SECUNDARIO                VALUE 2.
001900         88  KW-TIER-REFERENCIA                VALUE 3.
002000     05  KW-CATEGORY                 PIC X(12).
002100     05  FILLER                      PIC X(02).
002200******************************************************************
002300*         VISTA REDEFINIDA PARA IMPRESION DE KW-WEIGHT            *
002400*         (CONSOLA DE CARGA, VER 214-PROCESA-KEYWORD) - OT-1624   *
002500******************************************************************
002600 01  REG-CFKW1-EDIT REDEFINES REG-CFKW1.
002700     05  KWE-NAME                    PIC X(20).
002800     05  KWE-WEIGHT-EDIT             PIC ZZ9.99.
002900     05  FILLER                      PIC X(19).
